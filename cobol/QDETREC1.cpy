000100*--------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      QDETREC1.CPY                                              *
000500*      QUOTE DETAIL OUTPUT RECORD - FERSCH 3D QUOTE BATCH        *
000600*               @BANNER_END@                                     *
000700*                                                                *
000800*--------------------------------------------------------------*
000900* ONE RECORD WRITTEN PER QUOTE REQUEST PROCESSED.  STATUS 'E'
001000* MEANS THE MATERIAL NAME ON THE REQUEST WAS NOT FOUND IN THE
001100* MATERIAL TABLE; ALL AMOUNT FIELDS ARE LEFT AT ZERO.
001200*
001300     05  QD-QUOTE-ID                 PIC X(10).
001400     05  QD-STATUS                   PIC X(1).
001500     05  QD-MATERIAL-COST            PIC 9(7)V99.
001600     05  QD-MACHINE-COST             PIC 9(7)V99.
001700     05  QD-BASE-COST                PIC 9(7)V99.
001800     05  QD-POST-COST                PIC 9(7)V99.
001900     05  QD-FINISH-COST              PIC 9(7)V99.
002000     05  QD-COST-BEFORE-MARKUP       PIC 9(7)V99.
002100     05  QD-MARKUP-FACTOR            PIC 9(2)V9(4).
002200     05  QD-PRICE-HT-PLATE           PIC 9(7)V99.
002300     05  QD-PACKAGING-COST           PIC 9(5)V99.
002400     05  QD-BAG-COST                 PIC 9(5)V99.
002500     05  QD-SHIPPING-COST            PIC 9(5)V99.
002600     05  QD-TOTAL-HT                 PIC 9(7)V99.
002700     05  QD-VAT                      PIC 9(7)V99.
002800     05  QD-TOTAL-TTC                PIC 9(7)V99.
002900     05  QD-VOLUME-SUPPORTS-ML       PIC 9(6)V9(3).
003000     05  QD-PRINT-TIME-MIN           PIC 9(5)V9.
003100     05  FILLER                      PIC X(7).
