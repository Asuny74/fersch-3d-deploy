000100******************************************************************
000200*  PARAMETER FILE RECORD BUFFER                                 *
000300*  ONE PHYSICAL RECORD SHAPE, SIX LOGICAL LAYOUTS SELECTED BY    *
000400*  FER-PARM-REC-TYPE (MA/TP/TY/MK/PK/GL).  SAME BUFFER-PLUS-     *
000500*  REDEFINES SHAPE USED FOR THE OLD RECBUF1/RECBUF2 KEY AREAS.   *
000600******************************************************************
000700 01  FER-PARM-RECORD.
000800     05  FER-PARM-REC-TYPE          PIC X(2).
000900     05  FER-PARM-DATA               PIC X(40).
001000     05  FER-PARM-MATERIAL REDEFINES FER-PARM-DATA.
001100         10  FER-MAT-NAME             PIC X(20).
001200         10  FER-MAT-PRICE-PER-ML     PIC 9(3)V9(4).
001300         10  FER-MAT-SUPPORT-PCT      PIC 9(3)V99.
001400         10  FER-MAT-PRINT-SPEED      PIC 9(3)V9.
001500         10  FILLER                   PIC X(4).
001600     05  FER-PARM-PIECE-TYPE REDEFINES FER-PARM-DATA.
001700         10  FER-TP-NAME              PIC X(25).
001800         10  FER-TP-FACTOR            PIC 9(2)V9(4).
001900         10  FILLER                   PIC X(9).
002000     05  FER-PARM-TYPOLOGY REDEFINES FER-PARM-DATA.
002100         10  FER-TY-NAME              PIC X(20).
002200         10  FER-TY-BAG-PRICE         PIC 9(3)V99.
002300         10  FILLER                   PIC X(15).
002400     05  FER-PARM-MARKUP-TIER REDEFINES FER-PARM-DATA.
002500         10  FER-MK-ML-MIN            PIC 9(6)V9(3).
002600         10  FER-MK-FACTOR            PIC 9(2)V9(4).
002700         10  FILLER                   PIC X(25).
002800     05  FER-PARM-PACKAGING-TIER REDEFINES FER-PARM-DATA.
002900         10  FER-PK-ML-MIN            PIC 9(6)V9(3).
003000         10  FER-PK-PRICE             PIC 9(3)V99.
003100         10  FILLER                   PIC X(26).
003200     05  FER-PARM-GLOBAL-RATES REDEFINES FER-PARM-DATA.
003300         10  FER-GL-POST-RATE         PIC V9(4).
003400         10  FER-GL-FINISH-RATE       PIC V9(4).
003500         10  FER-GL-TVA-RATE          PIC V9(4).
003600         10  FER-GL-MACHINE-HOUR-RATE PIC 9(3)V99.
003700         10  FER-GL-MACHINE-TM-PER-ML PIC 9V9(4).
003800         10  FER-GL-SHIP-RETRAIT      PIC 9(3)V99.
003900         10  FER-GL-SHIP-DELIVERY     PIC 9(3)V99.
004000         10  FER-GL-TIME-FACTOR       PIC 9(2)V9(2).
004100         10  FILLER                   PIC X(4).
