000100 IDENTIFICATION DIVISION.
000200******************************************************
000300*  PROGRAM NAME: FERGEO1  VERSION 3                  *
000400*                                                    *
000500*  OBJECTIVES OF PROGRAM:                            *
000600*                                                    *
000700*       ACCUMULATE THE SIGNED TETRAHEDRON VOLUME AND *
000800*       THE BOUNDING BOX OF A PART FROM ITS FACET    *
000900*       RECORDS, ONE CALL PER FACET, AND ON THE      *
001000*       FINAL CALL RETURN THE PART'S VOLUME IN       *
001100*       MILLILITRES AND ITS THREE BOUNDING BOX       *
001200*       DIMENSIONS SORTED LARGEST TO SMALLEST.        *
001300*       CALLED REPEATEDLY BY FERBAT1 FOR EACH FACET  *
001400*       BELONGING TO ONE PART, THEN ONCE MORE WITH   *
001500*       THE FINALIZE FUNCTION CODE.                  *
001600*    SKIP3
001700 PROGRAM-ID.             FERGEO1.
001800 AUTHOR.                 M T DELACROIX.
001900     DATE-WRITTEN.       09/03/91.
002000     DATE-COMPILED.      CURRENT-DATE.
002100     INSTALLATION.       FERSCH 3D PRINT SVCS.
002200     SECURITY.           COMPANY CONFIDENTIAL - INTERNAL USE.
002300     REMARKS.
002400        PURPOSE.
002500        THIS PROGRAM IS DEFINED TO ACCUMULATE THE VOLUME AND
002600        BOUNDING BOX OF A PRINTED PART FROM A STREAM OF
002700        TRIANGULAR FACET RECORDS.  THE VOLUME IS COMPUTED BY
002800        THE SIGNED TETRAHEDRON (DIVERGENCE THEOREM) METHOD -
002900        EACH FACET CONTRIBUTES THE SIGNED VOLUME OF THE
003000        TETRAHEDRON FORMED WITH THE ORIGIN, AND THE FACET
003100        CONTRIBUTIONS ARE SUMMED.  THE ABSOLUTE VALUE OF THE
003200        FINAL SUM DIVIDED BY 1000 IS THE PART VOLUME IN ML.
003300*    SKIP3
003400*---------------------------------------------------*
003500*  CHANGE ACTIVITY                                   *
003600*---------------------------------------------------*
003700*  YYMMDD  BY    TICKET   DESCRIPTION                *
003800*  910903  MTD   INITIAL  ORIGINAL PROGRAM           *             INITIAL
003900*  920414  MTD   FER0087  BOUNDING BOX MIN/MAX ADDED *
004000*                         SO PLATE DIMENSIONS CAN BE *
004100*                         REPORTED TO THE QUOTE      *
004200*                         ENGINE ALONGSIDE VOLUME    *
004300*  931130  DAP   FER0119  THREE-FUNCTION CALL CODE   *
004400*                         (INIT/ADD /FINL) REPLACES  *
004500*                         THE OLD FIRST-TIME SWITCH  *
004600*                         SO FERBAT1 CAN RESET       *
004700*                         BETWEEN PARTS EXPLICITLY   *
004800*  950227  RJF   FER0148  DIMENSION SORT (DESCENDING)*
004900*                         ADDED ON FINALIZE          *
005000*  981214  DAP   FER0234  Y2K - NO DATE FIELDS IN    *
005100*                         THIS PROGRAM, SIGNED OFF   *
005200*                         AS PART OF THE FER0231     *
005300*                         PROJECT REVIEW             *
005400*  020715  MTD   FER0281  COMMENT CLEAN-UP, NO LOGIC *
005500*                         CHANGE - REQUESTED BY QA   *
005600*  070312  TKM   FER0343  A PART WHOSE FACETS NEVER   *
005700*                         MATCH (ZERO FACETS SEEN)    *
005800*                         LEFT THE MIN/MAX PAIRS AT   *
005900*                         THEIR INIT VALUES, SO THE   *
006000*                         DIM SUBTRACTION WENT        *
006100*                         NEGATIVE AND OVERFLOWED THE *
006200*                         RECEIVING FIELD.  EACH AXIS *
006300*                         IS NOW CLAMPED TO ZERO IN   *
006400*                         500-FINALIZE-GEOMETRY BEFORE*
006500*                         THE SORT                    *
006600*  070312  TKM   FER0344  WIDENED WS-VOLUME-ACCUM AND *
006700*                         WS-TETRA-VOLUME - A FACET   *
006800*                         NEAR THE COORDINATE FIELD'S *
006900*                         OUTER LIMIT COULD OVERFLOW  *
007000*                         THE OLD S9(9)V9(6) RECEIVER *
007100*  070430  TKM   FER0345  FACET CALL COUNT ADDED FOR   *
007200*                         THE UPSI-9 TRACE LINE ONLY  *
007300*---------------------------------------------------*
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER.        IBM-370.
007700 OBJECT-COMPUTER.        IBM-370.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     UPSI-9 ON STATUS IS WS-TRACE-ON
008100            OFF STATUS IS WS-TRACE-OFF.
008200 INPUT-OUTPUT SECTION.
008300*    EJECT
008400 DATA DIVISION.
008500 WORKING-STORAGE SECTION.
008600
008700 77  WS-FACET-CALL-COUNT     PIC 9(7) COMP VALUE 0.
008800*    FER0345 - RUNNING COUNT OF ADD CALLS SINCE THE LAST INIT,
008900*    KEPT FOR THE UPSI-9 TRACE LINE ONLY
009000 01  WS-FIELDS.
009100*    FER0344 - WIDENED FROM S9(9)V9(6) - A SINGLE FACET'S
009200*    CROSS-PRODUCT TERM CAN RUN TO 15 INTEGER DIGITS AT THE
009300*    COORDINATE FIELD'S OUTER LIMIT, BEFORE THE /6
009400     05  WS-VOLUME-ACCUM         PIC S9(15)V9(3) COMP-3 VALUE +0.
009500     05  WS-TETRA-VOLUME         PIC S9(15)V9(3) COMP-3 VALUE +0.
009600     05  WS-SUBSCRIPT            PIC 9(3) COMP.
009700     05  FILLER                  PIC X(6)  VALUE SPACES.
009800
009900**************************************************************
010000*  BOUNDING BOX WORK AREA - REDEFINED THREE WAYS SO THE       *
010100*  DIMENSIONS CAN BE SORTED WITHOUT A SEPARATE TABLE          *
010200**************************************************************
010300 01  WS-BOUNDS-AREA.
010400     05  WS-X-MIN                PIC S9(5)V9(3) COMP-3.
010500     05  WS-X-MAX                PIC S9(5)V9(3) COMP-3.
010600     05  WS-Y-MIN                PIC S9(5)V9(3) COMP-3.
010700     05  WS-Y-MAX                PIC S9(5)V9(3) COMP-3.
010800     05  WS-Z-MIN                PIC S9(5)V9(3) COMP-3.
010900     05  WS-Z-MAX                PIC S9(5)V9(3) COMP-3.
011000     05  WS-BOUNDS-TABLE REDEFINES WS-BOUNDS-AREA.
011100         10  WS-BOUNDS-ENTRY     PIC S9(5)V9(3) COMP-3
011200                                  OCCURS 6 TIMES
011300                                  INDEXED BY WS-BOUNDS-IDX.
011400     05  FILLER                  PIC X(6)  VALUE SPACES.
011500
011600 01  WS-DIMENSIONS-AREA.
011700     05  WS-DIM-X                PIC S9(5)V9(3) COMP-3.
011800     05  WS-DIM-Y                PIC S9(5)V9(3) COMP-3.
011900     05  WS-DIM-Z                PIC S9(5)V9(3) COMP-3.
012000     05  WS-DIM-TABLE REDEFINES WS-DIMENSIONS-AREA.
012100         10  WS-DIM-ENTRY        PIC S9(5)V9(3) COMP-3
012200                                  OCCURS 3 TIMES
012300                                  INDEXED BY WS-DIM-IDX.
012400     05  FILLER                  PIC X(6)  VALUE SPACES.
012500
012600 01  WS-DIM-SWAP                 PIC S9(5)V9(3) COMP-3.
012700 01  WS-DIM-OUTER-SUB            PIC 9(1) COMP.
012800 01  WS-DIM-INNER-SUB            PIC 9(1) COMP.
012900 01  WS-DIM-SWAPPED-SW           PIC X VALUE 'N'.
013000 01  WS-BOUNDS-INIT-SUB          PIC 9(1) COMP.
013100
013200**************************************************************
013300*  DEBUG TRACE / EDIT FIELDS - DISPLAYED WHEN UPSI-9 IS ON    *
013400*  (SET BY OPERATOR AT JCL EXECUTE TIME FOR VOLUME TRACING)   *
013500**************************************************************
013600 01  WS-DEBUG-EDIT-FIELDS.
013700     05  WS-EDIT-VOLUME-ML       PIC ZZZ,ZZ9.999.
013800     05  WS-EDIT-VOLUME-ML-D REDEFINES WS-EDIT-VOLUME-ML
013900                                  PIC X(11).
014000     05  FILLER                  PIC X(6)  VALUE SPACES.
014100
014200 01  XX-WORKING-STORAGE-END      PIC X(50) VALUE
014300         '************END  WORKING STORAGE *****************'.
014400
014500*    EJECT
014600 LINKAGE SECTION.
014700
014800**************************************************************
014900*  FUNCTION CODE - 'INIT' RESETS ACCUMULATORS FOR A NEW PART, *
015000*  'ADD ' ACCUMULATES ONE FACET, 'FINL' RETURNS THE RESULT    *
015100**************************************************************
015200 01  LK-GEO-CONTROL-AREA.
015300     05  LK-GEO-FUNCTION         PIC X(4).
015400
015500 COPY FACREC1
015600     REPLACING ==FER-FACET-RECORD== BY ==LK-FACET-RECORD==.
015700
015800 01  LK-GEO-RESULT-AREA.
015900     05  LK-GEO-VOLUME-ML        PIC 9(6)V9(3).
016000     05  LK-GEO-DIM-1-MM         PIC S9(5)V9(3).
016100     05  LK-GEO-DIM-2-MM         PIC S9(5)V9(3).
016200     05  LK-GEO-DIM-3-MM         PIC S9(5)V9(3).
016300
016400**************************************************************
016500 PROCEDURE DIVISION USING LK-GEO-CONTROL-AREA,
016600                           LK-FACET-RECORD,
016700                           LK-GEO-RESULT-AREA.
016800**************************************************************
016900
017000 000-MAIN.
017100     IF LK-GEO-FUNCTION = 'INIT'
017200         PERFORM 200-INIT-ACCUMULATORS THRU 200-EXIT.
017300     IF LK-GEO-FUNCTION = 'ADD '
017400         PERFORM 100-ACCUM-FACET-VOLUME THRU 100-EXIT.
017500     IF LK-GEO-FUNCTION = 'FINL'
017600         PERFORM 500-FINALIZE-GEOMETRY THRU 500-EXIT.
017700     IF LK-GEO-FUNCTION NOT = 'INIT' AND NOT = 'ADD ' AND
017800             NOT = 'FINL'
017900         DISPLAY 'FERGEO1 - INVALID FUNCTION CODE: '
018000                 LK-GEO-FUNCTION.
018100     GOBACK.
018200
018300 100-ACCUM-FACET-VOLUME.
018400*    FER0087 - SIGNED TETRAHEDRON VOLUME FOR THIS FACET, PLUS
018500*    RUNNING MIN/MAX OVER ALL NINE COORDINATES OF THE FACET
018600     COMPUTE WS-TETRA-VOLUME ROUNDED =
018700         ( FAC-V1-X * (FAC-V2-Y * FAC-V3-Z - FAC-V3-Y * FAC-V2-Z)
018800         - FAC-V1-Y * (FAC-V2-X * FAC-V3-Z - FAC-V3-X * FAC-V2-Z)
018900         + FAC-V1-Z * (FAC-V2-X * FAC-V3-Y - FAC-V3-X * FAC-V2-Y)
019000         ) / 6.
019100     ADD WS-TETRA-VOLUME TO WS-VOLUME-ACCUM.
019200     ADD 1 TO WS-FACET-CALL-COUNT.
019300     PERFORM 110-UPDATE-BOUNDS THRU 110-EXIT
019400         VARYING WS-SUBSCRIPT FROM 1 BY 1
019500             UNTIL WS-SUBSCRIPT > 9.
019600 100-EXIT.
019700     EXIT.
019800
019900 110-UPDATE-BOUNDS.
020000*    WALK THE NINE COORDINATES VIA THE FAC-COORD-TABLE
020100*    REDEFINES - EVERY THIRD ENTRY STARTING AT 1/2/3 IS
020200*    AN X/Y/Z VALUE RESPECTIVELY
020300     IF WS-SUBSCRIPT = 1 OR 4 OR 7
020400         PERFORM 120-UPDATE-X-BOUNDS THRU 120-EXIT.
020500     IF WS-SUBSCRIPT = 2 OR 5 OR 8
020600         PERFORM 130-UPDATE-Y-BOUNDS THRU 130-EXIT.
020700     IF WS-SUBSCRIPT = 3 OR 6 OR 9
020800         PERFORM 140-UPDATE-Z-BOUNDS THRU 140-EXIT.
020900 110-EXIT.
021000     EXIT.
021100
021200 120-UPDATE-X-BOUNDS.
021300     IF FAC-COORD(WS-SUBSCRIPT) < WS-X-MIN
021400         MOVE FAC-COORD(WS-SUBSCRIPT) TO WS-X-MIN.
021500     IF FAC-COORD(WS-SUBSCRIPT) > WS-X-MAX
021600         MOVE FAC-COORD(WS-SUBSCRIPT) TO WS-X-MAX.
021700 120-EXIT.
021800     EXIT.
021900
022000 130-UPDATE-Y-BOUNDS.
022100     IF FAC-COORD(WS-SUBSCRIPT) < WS-Y-MIN
022200         MOVE FAC-COORD(WS-SUBSCRIPT) TO WS-Y-MIN.
022300     IF FAC-COORD(WS-SUBSCRIPT) > WS-Y-MAX
022400         MOVE FAC-COORD(WS-SUBSCRIPT) TO WS-Y-MAX.
022500 130-EXIT.
022600     EXIT.
022700
022800 140-UPDATE-Z-BOUNDS.
022900     IF FAC-COORD(WS-SUBSCRIPT) < WS-Z-MIN
023000         MOVE FAC-COORD(WS-SUBSCRIPT) TO WS-Z-MIN.
023100     IF FAC-COORD(WS-SUBSCRIPT) > WS-Z-MAX
023200         MOVE FAC-COORD(WS-SUBSCRIPT) TO WS-Z-MAX.
023300 140-EXIT.
023400     EXIT.
023500
023600 200-INIT-ACCUMULATORS.
023700*    FER0087 FOLLOW-UP - WALK THE BOUNDS TABLE VIEW SO A NEW
023800*    MIN/MAX PAIR CAN BE ADDED WITHOUT TOUCHING THIS PARAGRAPH
023900     MOVE 0 TO WS-VOLUME-ACCUM.
024000     MOVE 0 TO WS-FACET-CALL-COUNT.
024100     PERFORM 205-INIT-ONE-BOUND THRU 205-EXIT
024200         VARYING WS-BOUNDS-INIT-SUB FROM 1 BY 2
024300             UNTIL WS-BOUNDS-INIT-SUB > 6.
024400 200-EXIT.
024500     EXIT.
024600
024700 205-INIT-ONE-BOUND.
024800     SET WS-BOUNDS-IDX TO WS-BOUNDS-INIT-SUB.
024900     MOVE 999999.999 TO WS-BOUNDS-ENTRY(WS-BOUNDS-IDX).
025000     SET WS-BOUNDS-IDX UP BY 1.
025100     MOVE -999999.999 TO WS-BOUNDS-ENTRY(WS-BOUNDS-IDX).
025200 205-EXIT.
025300     EXIT.
025400
025500 500-FINALIZE-GEOMETRY.
025600*    FER0148 - VOLUME IS THE ABSOLUTE VALUE OF THE SIGNED SUM,
025700*    CONVERTED FROM CUBIC MM TO ML (DIVIDE BY 1000), THEN THE
025800*    THREE BOUNDING BOX DIMENSIONS ARE SORTED DESCENDING
025900     IF WS-VOLUME-ACCUM < 0
026000         COMPUTE LK-GEO-VOLUME-ML ROUNDED =
026100                 (WS-VOLUME-ACCUM * -1) / 1000.
026200     IF WS-VOLUME-ACCUM NOT < 0
026300         COMPUTE LK-GEO-VOLUME-ML ROUNDED =
026400                 WS-VOLUME-ACCUM / 1000.
026500     COMPUTE WS-DIM-X = WS-X-MAX - WS-X-MIN.
026600     COMPUTE WS-DIM-Y = WS-Y-MAX - WS-Y-MIN.
026700     COMPUTE WS-DIM-Z = WS-Z-MAX - WS-Z-MIN.
026800*    FER0343 - A PART WITH NO MATCHING FACETS NEVER MOVES THE
026900*    MIN/MAX PAIRS OFF THEIR INIT VALUES, WHICH SUBTRACTS OUT
027000*    NEGATIVE - CLAMP EACH AXIS TO ZERO RATHER THAN PASS A
027100*    NEGATIVE DIMENSION BACK TO THE DRIVER
027200     IF WS-DIM-X < 0
027300         MOVE 0 TO WS-DIM-X.
027400     IF WS-DIM-Y < 0
027500         MOVE 0 TO WS-DIM-Y.
027600     IF WS-DIM-Z < 0
027700         MOVE 0 TO WS-DIM-Z.
027800     PERFORM 510-SORT-DIMENSIONS THRU 510-EXIT.
027900     MOVE WS-DIM-ENTRY(1) TO LK-GEO-DIM-1-MM.
028000     MOVE WS-DIM-ENTRY(2) TO LK-GEO-DIM-2-MM.
028100     MOVE WS-DIM-ENTRY(3) TO LK-GEO-DIM-3-MM.
028200     IF WS-TRACE-ON
028300         PERFORM 540-DISPLAY-TRACE THRU 540-EXIT.
028400 500-EXIT.
028500     EXIT.
028600
028700 540-DISPLAY-TRACE.
028800     MOVE LK-GEO-VOLUME-ML TO WS-EDIT-VOLUME-ML.
028900     DISPLAY 'FERGEO1 TRACE - PART ' FAC-PART-ID
029000             ' VOLUME-ML ' WS-EDIT-VOLUME-ML
029100             ' FACETS ' WS-FACET-CALL-COUNT.
029200 540-EXIT.
029300     EXIT.
029400
029500 510-SORT-DIMENSIONS.
029600*    THREE ELEMENTS - A SHORT INSERTION SORT, DESCENDING
029700     MOVE 'Y' TO WS-DIM-SWAPPED-SW.
029800     PERFORM 520-DIMENSION-PASS THRU 520-EXIT
029900         WITH TEST BEFORE
030000         UNTIL WS-DIM-SWAPPED-SW = 'N'.
030100 510-EXIT.
030200     EXIT.
030300
030400 520-DIMENSION-PASS.
030500     MOVE 'N' TO WS-DIM-SWAPPED-SW.
030600     PERFORM 530-DIMENSION-COMPARE THRU 530-EXIT
030700         WITH TEST BEFORE
030800         VARYING WS-DIM-OUTER-SUB FROM 1 BY 1
030900             UNTIL WS-DIM-OUTER-SUB >= 3.
031000 520-EXIT.
031100     EXIT.
031200
031300 530-DIMENSION-COMPARE.
031400     IF WS-DIM-ENTRY(WS-DIM-OUTER-SUB) <
031500             WS-DIM-ENTRY(WS-DIM-OUTER-SUB + 1)
031600         MOVE WS-DIM-ENTRY(WS-DIM-OUTER-SUB) TO WS-DIM-SWAP
031700         MOVE WS-DIM-ENTRY(WS-DIM-OUTER-SUB + 1) TO
031800                 WS-DIM-ENTRY(WS-DIM-OUTER-SUB)
031900         MOVE WS-DIM-SWAP TO
032000                 WS-DIM-ENTRY(WS-DIM-OUTER-SUB + 1)
032100         MOVE 'Y' TO WS-DIM-SWAPPED-SW.
032200 530-EXIT.
032300     EXIT.
032400
032500*  END OF PROGRAM FERGEO1
