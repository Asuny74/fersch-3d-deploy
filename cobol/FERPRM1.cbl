000100 IDENTIFICATION DIVISION.
000200******************************************************
000300*  PROGRAM NAME: FERPRM1  VERSION 4                  *
000400*                                                    *
000500*  OBJECTIVES OF PROGRAM:                            *
000600*                                                    *
000700*       LOAD THE PRICING PARAMETER FILE (MATERIALS,  *
000800*       PIECE-TYPE FACTORS, TYPOLOGIES, MARK-UP AND  *
000900*       PACKAGING TIERS, AND GLOBAL RATES) INTO THE  *
001000*       IN-MEMORY TABLE AREA USED BY FERQUO1.        *
001100*       CALLED ONCE BY FERBAT1 BEFORE THE FIRST      *
001200*       QUOTE REQUEST IS READ.                       *
001300*    SKIP3
001400 PROGRAM-ID.             FERPRM1.
001500 AUTHOR.                 R J COVINGTON.
001600     DATE-WRITTEN.       04/12/89.
001700     DATE-COMPILED.      CURRENT-DATE.
001800     INSTALLATION.       FERSCH 3D PRINT SVCS.
001900     SECURITY.           COMPANY CONFIDENTIAL - INTERNAL USE.
002000     REMARKS.
002100        PURPOSE.
002200        THIS PROGRAM IS DEFINED TO READ THE PRICING PARAMETER
002300        FILE ONE RECORD AT A TIME, DISPATCH EACH RECORD BY ITS
002400        TWO CHARACTER RECORD TYPE, AND BUILD THE MATERIAL,
002500        PIECE-TYPE, TYPOLOGY, MARK-UP TIER, PACKAGING TIER AND
002600        GLOBAL RATE TABLES USED BY THE QUOTE PRICING ENGINE.
002700        INPUT FILE:  PARMFILE
002800*    SKIP3
002900*---------------------------------------------------*
003000*  CHANGE ACTIVITY                                   *
003100*---------------------------------------------------*
003200*  YYMMDD  BY    TICKET   DESCRIPTION                *
003300*  890412  RJF   INITIAL  ORIGINAL PROGRAM - REPLACES*             INITIAL
003400*                         HAND-KEYED RATE CARD ENTRY *
003500*  900308  RJF   FER0031  ADDED PIECE-TYPE FACTOR    *
003600*                         TABLE (TP RECORDS)         *
003700*  910719  MTD   FER0058  ADDED TYPOLOGY BAG PRICE   *
003800*                         TABLE (TY RECORDS)         *
003900*  921103  MTD   FER0091  MARK-UP TIER TABLE ADDED,  *
004000*                         SORTED ASCENDING ON LOAD   *
004100*  930225  DAP   FER0114  PACKAGING TIER TABLE ADDED *
004200*                         SAME SORT LOGIC AS MARK-UP *
004300*  940601  DAP   FER0140  GLOBAL RATES RECORD (GL)   *
004400*                         ADDED, DEFAULTS SUPPLIED   *
004500*                         WHEN NO GL RECORD IS READ  *
004600*  950914  RJF   FER0177  RAISED MATERIAL TABLE LIMIT*
004700*                         FROM 25 TO 50 ENTRIES      *
004800*  970310  MTD   FER0203  MARK-UP/PACKAGING TIER     *
004900*                         LIMIT RAISED 10 TO 20      *
005000*  981102  DAP   FER0231  Y2K - CURRENT-DATE ACCEPT  *
005100*                         REPLACED WITH INTRINSIC    *
005200*                         FUNCTION FOR 4-DIGIT YEAR  *
005300*  990420  DAP   FER0244  Y2K SIGN-OFF - NO OTHER    *
005400*                         DATE FIELDS IN THIS PGM    *
005500*  001117  RJF   FER0266  DISPLAY MESSAGE ON UNKNOWN *
005600*                         REC-TYPE, PROCESSING       *
005700*                         CONTINUES (SKIP RECORD)    *
005800*  031205  MTD   FER0298  MACHINE-HOUR-RATE DEFAULT  *
005900*                         DOCUMENTED IN REMARKS      *
006000*  050818  DAP   FER0322  SHIP-RETRAIT/DELIVERY      *
006100*                         DEFAULTS ADDED PER PRICING *
006200*                         DESK REQUEST                *
006300*  070312  TKM   FER0331  260-LOAD-GLOBAL-RATES MOVE  *
006400*                         SOURCE OPERANDS QUALIFIED - *
006500*                         PRMREC1 AND PRMTBL1 BOTH    *
006600*                         DECLARE THE FER-GL-XXX NAMES*
006700*---------------------------------------------------*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.        IBM-370.
007100 OBJECT-COMPUTER.        IBM-370.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*    EJECT
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800     SELECT PARM-FILE
007900                 ASSIGN TO   PARMFILE
008000                 FILE STATUS IS WS-PARM-STATUS.
008100
008200*    EJECT
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600**************************************************************
008700*  PARAMETER FILE DEFINITION BLOCK                            *
008800**************************************************************
008900 FD  PARM-FILE
009000     RECORDING MODE IS F
009100     BLOCK CONTAINS 0 RECORDS
009200     LABEL RECORDS ARE STANDARD.
009300 01  PARM-FILE-RECORD            PIC X(42).
009400
009500*    EJECT
009600 WORKING-STORAGE SECTION.
009700
009800 77  WS-PARM-RECORD-COUNT        PIC 9(5) COMP VALUE 0.
009900*    FER0331 - RUNNING COUNT OF PARAMETER RECORDS READ, FOR
010000*    THE END-OF-JOB DISPLAY IN 905-CLOSE-PARM-FILE
010100**************************************************************
010200*  PARAMETER RECORD WORK BUFFER (SEE PRMREC1 COPYBOOK)        *
010300**************************************************************
010400 COPY PRMREC1
010500     REPLACING ==FER-PARM-RECORD== BY ==WS-PARM-RECORD==.
010600
010700**************************************************************
010800*  FILE STATUS / SWITCHES                                    *
010900**************************************************************
011000 01  WS-FIELDS.
011100     05  WS-PARM-STATUS          PIC X(2)  VALUE SPACES.
011200     05  WS-PARM-EOF             PIC X     VALUE 'N'.
011300     05  FILLER                  PIC X(5)  VALUE SPACES.
011400
011500**************************************************************
011600*  TIER SORT WORK AREA - USED BY 400/450 INSERTION SORTS      *
011700**************************************************************
011800 01  WS-SORT-FIELDS.
011900     05  WS-SORT-OUTER-SUB       PIC 9(3)  COMP.
012000     05  WS-SORT-INNER-SUB       PIC 9(3)  COMP.
012100     05  WS-SORT-SWAPPED-SW      PIC X     VALUE 'N'.
012200     05  WS-MK-SWAP-ML-MIN       PIC 9(6)V9(3).
012300     05  WS-MK-SWAP-FACTOR       PIC 9(2)V9(4).
012400     05  WS-PK-SWAP-ML-MIN       PIC 9(6)V9(3).
012500     05  WS-PK-SWAP-PRICE        PIC 9(3)V99.
012600     05  FILLER                  PIC X(10) VALUE SPACES.
012700
012800 01  XX-WORKING-STORAGE-END      PIC X(50) VALUE
012900         '************END  WORKING STORAGE *****************'.
013000
013100*    EJECT
013200 LINKAGE SECTION.
013300
013400**************************************************************
013500*  PARAMETER TABLE AREA PASSED BACK TO FERBAT1/FERQUO1        *
013600**************************************************************
013700 01  FER-PARM-TABLES-AREA.
013800     COPY PRMTBL1.
013900
014000**************************************************************
014100 PROCEDURE DIVISION USING FER-PARM-TABLES-AREA.
014200**************************************************************
014300
014400 000-MAIN.
014500     PERFORM 300-INIT-TABLES THRU 300-EXIT.
014600     PERFORM 900-OPEN-PARM-FILE.
014700     IF WS-PARM-EOF NOT = 'Y'
014800         PERFORM 100-READ-PARM-FILE
014900         PERFORM 200-DISPATCH-PARM-RECORD THRU 200-EXIT
015000             UNTIL WS-PARM-EOF = 'Y'
015100     END-IF.
015200     PERFORM 905-CLOSE-PARM-FILE.
015300     PERFORM 400-SORT-MARKUP-TIERS  THRU 400-EXIT.
015400     PERFORM 450-SORT-PACKAGING-TIERS THRU 450-EXIT.
015500     GOBACK.
015600
015700 100-READ-PARM-FILE.
015800*    READ ONE PHYSICAL RECORD AND OVERLAY THE PRMREC1 BUFFER
015900     READ PARM-FILE INTO WS-PARM-RECORD
016000         AT END MOVE 'Y' TO WS-PARM-EOF.
016100     IF WS-PARM-STATUS = '00'
016200         ADD 1 TO WS-PARM-RECORD-COUNT
016300     ELSE IF WS-PARM-STATUS = '10'
016400         MOVE 'Y' TO WS-PARM-EOF
016500     ELSE
016600         DISPLAY 'FERPRM1 - PARM FILE READ ERROR, STATUS = '
016700                 WS-PARM-STATUS
016800         MOVE 'Y' TO WS-PARM-EOF.
016900
017000 200-DISPATCH-PARM-RECORD.
017100*    APPEND THE RECORD TO ITS TABLE BY THE TWO CHAR REC-TYPE
017200     IF FER-PARM-REC-TYPE = 'MA'
017300         PERFORM 210-LOAD-MATERIAL     THRU 210-EXIT
017400     ELSE IF FER-PARM-REC-TYPE = 'TP'
017500         PERFORM 220-LOAD-PIECE-TYPE   THRU 220-EXIT
017600     ELSE IF FER-PARM-REC-TYPE = 'TY'
017700         PERFORM 230-LOAD-TYPOLOGY     THRU 230-EXIT
017800     ELSE IF FER-PARM-REC-TYPE = 'MK'
017900         PERFORM 240-LOAD-MARKUP-TIER  THRU 240-EXIT
018000     ELSE IF FER-PARM-REC-TYPE = 'PK'
018100         PERFORM 250-LOAD-PACKAGE-TIER THRU 250-EXIT
018200     ELSE IF FER-PARM-REC-TYPE = 'GL'
018300         PERFORM 260-LOAD-GLOBAL-RATES THRU 260-EXIT
018400     ELSE
018500         DISPLAY 'FERPRM1 - UNKNOWN PARM REC-TYPE, SKIPPED: '
018600                 FER-PARM-REC-TYPE.
018700     PERFORM 100-READ-PARM-FILE.
018800 200-EXIT.
018900     EXIT.
019000
019100 210-LOAD-MATERIAL.
019200     IF FER-MAT-TABLE-COUNT < 50
019300         ADD 1 TO FER-MAT-TABLE-COUNT
019400         SET FER-MAT-IDX TO FER-MAT-TABLE-COUNT
019500         MOVE FER-MAT-NAME         TO FER-MAT-TBL-NAME(FER-MAT-IDX)
019600         MOVE FER-MAT-PRICE-PER-ML TO
019700                 FER-MAT-TBL-PRICE-ML(FER-MAT-IDX)
019800         MOVE FER-MAT-SUPPORT-PCT  TO
019900                 FER-MAT-TBL-SUPPORT-PCT(FER-MAT-IDX)
020000         MOVE FER-MAT-PRINT-SPEED  TO
020100                 FER-MAT-TBL-PRT-SPEED(FER-MAT-IDX)
020200     ELSE
020300         DISPLAY 'FERPRM1 - MATERIAL TABLE FULL, RECORD LOST: '
020400                 FER-MAT-NAME.
020500 210-EXIT.
020600     EXIT.
020700
020800 220-LOAD-PIECE-TYPE.
020900     IF FER-TP-TABLE-COUNT < 50
021000         ADD 1 TO FER-TP-TABLE-COUNT
021100         SET FER-TP-IDX TO FER-TP-TABLE-COUNT
021200         MOVE FER-TP-NAME   TO FER-TP-TBL-NAME(FER-TP-IDX)
021300         MOVE FER-TP-FACTOR TO FER-TP-TBL-FACTOR(FER-TP-IDX)
021400     ELSE
021500         DISPLAY 'FERPRM1 - PIECE-TYPE TABLE FULL, RECORD LOST: '
021600                 FER-TP-NAME.
021700 220-EXIT.
021800     EXIT.
021900
022000 230-LOAD-TYPOLOGY.
022100     IF FER-TY-TABLE-COUNT < 50
022200         ADD 1 TO FER-TY-TABLE-COUNT
022300         SET FER-TY-IDX TO FER-TY-TABLE-COUNT
022400         MOVE FER-TY-NAME      TO FER-TY-TBL-NAME(FER-TY-IDX)
022500         MOVE FER-TY-BAG-PRICE TO
022600                 FER-TY-TBL-BAG-PRICE(FER-TY-IDX)
022700     ELSE
022800         DISPLAY 'FERPRM1 - TYPOLOGY TABLE FULL, RECORD LOST: '
022900                 FER-TY-NAME.
023000 230-EXIT.
023100     EXIT.
023200
023300 240-LOAD-MARKUP-TIER.
023400     IF FER-MK-TABLE-COUNT < 20
023500         ADD 1 TO FER-MK-TABLE-COUNT
023600         SET FER-MK-IDX TO FER-MK-TABLE-COUNT
023700         MOVE FER-MK-ML-MIN TO FER-MK-TBL-ML-MIN(FER-MK-IDX)
023800         MOVE FER-MK-FACTOR TO FER-MK-TBL-FACTOR(FER-MK-IDX)
023900     ELSE
024000         DISPLAY 'FERPRM1 - MARK-UP TIER TABLE FULL, TIER LOST'.
024100 240-EXIT.
024200     EXIT.
024300
024400 250-LOAD-PACKAGE-TIER.
024500     IF FER-PK-TABLE-COUNT < 20
024600         ADD 1 TO FER-PK-TABLE-COUNT
024700         SET FER-PK-IDX TO FER-PK-TABLE-COUNT
024800         MOVE FER-PK-ML-MIN TO FER-PK-TBL-ML-MIN(FER-PK-IDX)
024900         MOVE FER-PK-PRICE  TO FER-PK-TBL-PRICE(FER-PK-IDX)
025000     ELSE
025100         DISPLAY 'FERPRM1 - PACKAGING TIER TABLE FULL, LOST'.
025200 250-EXIT.
025300     EXIT.
025400
025500 260-LOAD-GLOBAL-RATES.
025600*    ONLY ONE GLOBAL RATES AREA EXISTS - LAST GL RECORD WINS
025700*    FER0331 - PRMREC1 AND PRMTBL1 BOTH DECLARE THE FER-GL-XXX
025800*    NAMES, SO THE SOURCE OPERAND MUST BE QUALIFIED TOO OR THE
025900*    REFERENCE IS AMBIGUOUS
026000     MOVE FER-GL-POST-RATE OF WS-PARM-RECORD TO
026100             FER-GL-POST-RATE OF FER-GLOBAL-RATES.
026200     MOVE FER-GL-FINISH-RATE OF WS-PARM-RECORD TO
026300             FER-GL-FINISH-RATE OF FER-GLOBAL-RATES.
026400     MOVE FER-GL-TVA-RATE OF WS-PARM-RECORD TO
026500             FER-GL-TVA-RATE OF FER-GLOBAL-RATES.
026600     MOVE FER-GL-MACHINE-HOUR-RATE OF WS-PARM-RECORD TO
026700             FER-GL-MACHINE-HOUR-RATE OF FER-GLOBAL-RATES.
026800     MOVE FER-GL-MACHINE-TM-PER-ML OF WS-PARM-RECORD TO
026900             FER-GL-MACHINE-TM-PER-ML OF FER-GLOBAL-RATES.
027000     MOVE FER-GL-SHIP-RETRAIT OF WS-PARM-RECORD TO
027100             FER-GL-SHIP-RETRAIT OF FER-GLOBAL-RATES.
027200     MOVE FER-GL-SHIP-DELIVERY OF WS-PARM-RECORD TO
027300             FER-GL-SHIP-DELIVERY OF FER-GLOBAL-RATES.
027400     MOVE FER-GL-TIME-FACTOR OF WS-PARM-RECORD TO
027500             FER-GL-TIME-FACTOR OF FER-GLOBAL-RATES.
027600 260-EXIT.
027700     EXIT.
027800
027900 300-INIT-TABLES.
028000*    FER0140 - DOCUMENTED DEFAULTS, OVERLAID BY A GL RECORD
028100*    IF ONE IS PRESENT ON THE PARAMETER FILE
028200     MOVE 0 TO FER-MAT-TABLE-COUNT.
028300     MOVE 0 TO FER-TP-TABLE-COUNT.
028400     MOVE 0 TO FER-TY-TABLE-COUNT.
028500     MOVE 0 TO FER-MK-TABLE-COUNT.
028600     MOVE 0 TO FER-PK-TABLE-COUNT.
028700     MOVE 0     TO FER-GL-POST-RATE OF FER-GLOBAL-RATES.
028800     MOVE 0     TO FER-GL-FINISH-RATE OF FER-GLOBAL-RATES.
028900     MOVE 0     TO FER-GL-TVA-RATE OF FER-GLOBAL-RATES.
029000     MOVE 7.00  TO FER-GL-MACHINE-HOUR-RATE OF FER-GLOBAL-RATES.
029100     MOVE 0.0687 TO
029200             FER-GL-MACHINE-TM-PER-ML OF FER-GLOBAL-RATES.
029300     MOVE 0.00  TO FER-GL-SHIP-RETRAIT OF FER-GLOBAL-RATES.
029400     MOVE 12.00 TO FER-GL-SHIP-DELIVERY OF FER-GLOBAL-RATES.
029500     MOVE 1.00  TO FER-GL-TIME-FACTOR OF FER-GLOBAL-RATES.
029600 300-EXIT.
029700     EXIT.
029800
029900 400-SORT-MARKUP-TIERS.
030000*    FER0091 - SIMPLE INSERTION SORT, TABLE IS SMALL (<=20)
030100     IF FER-MK-TABLE-COUNT > 1
030200         MOVE 'Y' TO WS-SORT-SWAPPED-SW
030300         PERFORM 410-MARKUP-PASS THRU 410-EXIT
030400             WITH TEST BEFORE
030500             UNTIL WS-SORT-SWAPPED-SW = 'N'
030600     END-IF.
030700 400-EXIT.
030800     EXIT.
030900
031000 410-MARKUP-PASS.
031100     MOVE 'N' TO WS-SORT-SWAPPED-SW.
031200     MOVE 1 TO WS-SORT-OUTER-SUB.
031300     PERFORM 420-MARKUP-COMPARE THRU 420-EXIT
031400         WITH TEST BEFORE
031500         VARYING WS-SORT-OUTER-SUB FROM 1 BY 1
031600             UNTIL WS-SORT-OUTER-SUB >= FER-MK-TABLE-COUNT.
031700 410-EXIT.
031800     EXIT.
031900
032000 420-MARKUP-COMPARE.
032100     SET FER-MK-IDX TO WS-SORT-OUTER-SUB.
032200     MOVE WS-SORT-OUTER-SUB TO WS-SORT-INNER-SUB.
032300     ADD 1 TO WS-SORT-INNER-SUB.
032400     IF FER-MK-TBL-ML-MIN(FER-MK-IDX) >
032500             FER-MK-TBL-ML-MIN(FER-MK-IDX + 1)
032600         MOVE FER-MK-TBL-ML-MIN(FER-MK-IDX) TO WS-MK-SWAP-ML-MIN
032700         MOVE FER-MK-TBL-FACTOR(FER-MK-IDX) TO WS-MK-SWAP-FACTOR
032800         MOVE FER-MK-TBL-ML-MIN(FER-MK-IDX + 1) TO
032900                 FER-MK-TBL-ML-MIN(FER-MK-IDX)
033000         MOVE FER-MK-TBL-FACTOR(FER-MK-IDX + 1) TO
033100                 FER-MK-TBL-FACTOR(FER-MK-IDX)
033200         MOVE WS-MK-SWAP-ML-MIN TO
033300                 FER-MK-TBL-ML-MIN(FER-MK-IDX + 1)
033400         MOVE WS-MK-SWAP-FACTOR TO
033500                 FER-MK-TBL-FACTOR(FER-MK-IDX + 1)
033600         MOVE 'Y' TO WS-SORT-SWAPPED-SW.
033700 420-EXIT.
033800     EXIT.
033900
034000 450-SORT-PACKAGING-TIERS.
034100*    FER0114 - SAME INSERTION SORT SHAPE AS 400 ABOVE
034200     IF FER-PK-TABLE-COUNT > 1
034300         MOVE 'Y' TO WS-SORT-SWAPPED-SW
034400         PERFORM 460-PACKAGE-PASS THRU 460-EXIT
034500             WITH TEST BEFORE
034600             UNTIL WS-SORT-SWAPPED-SW = 'N'
034700     END-IF.
034800 450-EXIT.
034900     EXIT.
035000
035100 460-PACKAGE-PASS.
035200     MOVE 'N' TO WS-SORT-SWAPPED-SW.
035300     PERFORM 470-PACKAGE-COMPARE THRU 470-EXIT
035400         WITH TEST BEFORE
035500         VARYING WS-SORT-OUTER-SUB FROM 1 BY 1
035600             UNTIL WS-SORT-OUTER-SUB >= FER-PK-TABLE-COUNT.
035700 460-EXIT.
035800     EXIT.
035900
036000 470-PACKAGE-COMPARE.
036100     SET FER-PK-IDX TO WS-SORT-OUTER-SUB.
036200     IF FER-PK-TBL-ML-MIN(FER-PK-IDX) >
036300             FER-PK-TBL-ML-MIN(FER-PK-IDX + 1)
036400         MOVE FER-PK-TBL-ML-MIN(FER-PK-IDX) TO WS-PK-SWAP-ML-MIN
036500         MOVE FER-PK-TBL-PRICE(FER-PK-IDX)  TO WS-PK-SWAP-PRICE
036600         MOVE FER-PK-TBL-ML-MIN(FER-PK-IDX + 1) TO
036700                 FER-PK-TBL-ML-MIN(FER-PK-IDX)
036800         MOVE FER-PK-TBL-PRICE(FER-PK-IDX + 1) TO
036900                 FER-PK-TBL-PRICE(FER-PK-IDX)
037000         MOVE WS-PK-SWAP-ML-MIN TO
037100                 FER-PK-TBL-ML-MIN(FER-PK-IDX + 1)
037200         MOVE WS-PK-SWAP-PRICE TO
037300                 FER-PK-TBL-PRICE(FER-PK-IDX + 1)
037400         MOVE 'Y' TO WS-SORT-SWAPPED-SW.
037500 470-EXIT.
037600     EXIT.
037700
037800 900-OPEN-PARM-FILE.
037900     OPEN INPUT PARM-FILE.
038000     IF WS-PARM-STATUS NOT = '00'
038100         DISPLAY 'FERPRM1 - ERROR OPENING PARM FILE. RC:'
038200                 WS-PARM-STATUS
038300         DISPLAY 'FERPRM1 - RUNNING WITH DEFAULTS ONLY'
038400         MOVE 'Y' TO WS-PARM-EOF
038500     END-IF.
038600
038700 905-CLOSE-PARM-FILE.
038800     DISPLAY 'FERPRM1 - PARAMETER RECORDS READ: '
038900             WS-PARM-RECORD-COUNT.
039000     CLOSE PARM-FILE.
039100
039200*  END OF PROGRAM FERPRM1
