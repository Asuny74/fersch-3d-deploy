000100****************************************************************
000200* PROGRAM:  FERBAT1
000300*           Fersch 3D Print Services - Quote Batch Driver
000400*
000500* READS THE PRICING PARAMETER FILE, THE FACET GEOMETRY FILE
000600* AND THE QUOTE REQUEST FILE, PRICES EVERY REQUEST AND WRITES
000700* A QUOTE DETAIL FILE PLUS A COLUMNAR QUOTE REPORT.
000800*
000900* THIS IS THE MAIN CONTROL PROGRAM OF THE QUOTE BATCH SUITE.
001000* IT CALLS FERPRM1 ONCE TO BUILD THE PRICING TABLES, THEN
001100* CALLS FERGEO1 ONCE PER FACET (AND ONCE MORE TO FINALIZE)
001200* FOR EVERY REQUEST THAT NAMES A PART ID, AND CALLS FERQUO1
001300* ONCE PER REQUEST TO PRICE IT.
001400****************************************************************
001500 IDENTIFICATION DIVISION.
001600******************************************************
001700*  PROGRAM NAME: FERBAT1  VERSION 9                  *
001800*                                                    *
001900*  OBJECTIVES OF PROGRAM:                            *
002000*                                                    *
002100*       DRIVE THE NIGHTLY QUOTE BATCH RUN: LOAD       *
002200*       PRICING PARAMETERS, READ EACH QUOTE REQUEST,  *
002300*       OBTAIN PART GEOMETRY (EITHER FROM THE FACET   *
002400*       FILE OR DIRECTLY FROM THE REQUEST), PRICE THE *
002500*       REQUEST, WRITE THE QUOTE DETAIL RECORD AND    *
002600*       PRINT ONE REPORT LINE, THEN PRINT RUN TOTALS. *
002700*    SKIP3
002800 PROGRAM-ID.             FERBAT1.
002900 AUTHOR.                 R J COVINGTON.
003000     DATE-WRITTEN.       02/17/94.
003100     DATE-COMPILED.      CURRENT-DATE.
003200     INSTALLATION.       FERSCH 3D PRINT SVCS.
003300     SECURITY.           COMPANY CONFIDENTIAL - INTERNAL USE.
003400     REMARKS.
003500        PURPOSE.
003600        THIS PROGRAM IS DEFINED TO CONTROL THE NIGHTLY QUOTE
003700        BATCH RUN FOR THE FRONT-COUNTER ORDER SYSTEM.  ONE
003800        QUOTE DETAIL RECORD AND ONE REPORT LINE ARE PRODUCED
003900        FOR EVERY REQUEST ON THE REQUESTS FILE.
004000        INPUT FILES:   PARMFILE, FACETS, REQUESTS
004100        OUTPUT FILES:  QUOTES, QUOTERPT
004200*    SKIP3
004300*---------------------------------------------------*
004400*  CHANGE ACTIVITY                                   *
004500*---------------------------------------------------*
004600*  YYMMDD  BY    TICKET   DESCRIPTION                *
004700*  940217  RJF   INITIAL  ORIGINAL PROGRAM - REPLACES*             INITIAL
004800*                         THE MANUAL COUNTER QUOTE   *
004900*                         WORKSHEET                  *
005000*  940815  RJF   FER0142  FACET/REQUEST MATCH-MERGE  *
005100*                         ADDED SO GEOMETRY CAN BE   *
005200*                         DERIVED FROM SCANNED PARTS *
005300*  951009  MTD   FER0161  RUN TOTALS BLOCK ADDED TO  *
005400*                         END OF REPORT              *
005500*  960704  MTD   FER0186  ERROR COUNT ADDED TO RUN   *
005600*                         TOTALS (UNKNOWN MATERIAL)  *
005700*  980319  DAP   FER0216  REPORT WIDENED TO 132 COLS *
005800*                         PACK/BAG/SHIP BROKEN OUT   *
005900*                         AS SEPARATE COLUMNS        *
006000*  981130  DAP   FER0235  Y2K - ACCEPT FROM DATE     *
006100*                         REVIEWED, RPT-YY REMAINS   *
006200*                         TWO DIGITS ON THE PRINTED  *
006300*                         REPORT PER FORMS DESIGN    *
006400*  990506  DAP   FER0246  Y2K SIGN-OFF - ALL DATE    *
006500*                         FIELDS IN THIS PROGRAM     *
006600*                         REVIEWED, NO CENTURY MATH  *
006700*                         PERFORMED ANYWHERE IN PGM  *
006800*  031117  RJF   FER0296  PART WITH NO FACETS ON THE *
006900*                         FACETS FILE NOW YIELDS A   *
007000*                         ZERO-VOLUME QUOTE INSTEAD  *
007100*                         OF ABENDING ON THE CALL    *
007200*  060412  MTD   FER0329  PAGE NUMBER ADDED TO THE   *
007300*                         REPORT HEADING             *
007400*  070430  TKM   FER0346  GEOMETRY CALL COUNTER ADDED *
007500*                         (STANDALONE 77 LEVEL) FOR   *
007600*                         THE RUN TOTALS FOOTER       *
007700*---------------------------------------------------*
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER.        IBM-370.
008100 OBJECT-COMPUTER.        IBM-370.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM.
008400*    EJECT
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700
008800     SELECT FACETS-FILE   ASSIGN TO   FACFILE
008900                 ACCESS IS SEQUENTIAL
009000                 FILE STATUS IS WS-FACFILE-STATUS.
009100
009200     SELECT REQUESTS-FILE ASSIGN TO   REQFILE
009300                 ACCESS IS SEQUENTIAL
009400                 FILE STATUS IS WS-REQFILE-STATUS.
009500
009600     SELECT QUOTES-FILE   ASSIGN TO   QUOFILE
009700                 FILE STATUS IS WS-QUOFILE-STATUS.
009800
009900     SELECT REPORT-FILE   ASSIGN TO   QUORPT
010000                 FILE STATUS IS WS-REPORT-STATUS.
010100
010200*    EJECT
010300 DATA DIVISION.
010400 FILE SECTION.
010500
010600 FD  FACETS-FILE
010700     LABEL RECORDS ARE STANDARD
010800     BLOCK CONTAINS 0
010900     RECORDING MODE IS F.
011000 COPY FACREC1
011100     REPLACING ==FER-FACET-RECORD== BY ==FACET-RECORD==.
011200
011300 FD  REQUESTS-FILE
011400     LABEL RECORDS ARE STANDARD
011500     BLOCK CONTAINS 0
011600     RECORDING MODE IS F.
011700 COPY QREQREC1
011800     REPLACING ==FER-QUOTE-REQUEST-RECORD== BY
011900               ==REQUEST-RECORD==.
012000
012100 FD  QUOTES-FILE
012200     LABEL RECORDS ARE STANDARD
012300     BLOCK CONTAINS 0
012400     RECORDING MODE IS F.
012500 01  QUOTE-RECORD.
012600     COPY QDETREC1.
012700
012800 FD  REPORT-FILE
012900     LABEL RECORDS ARE STANDARD
013000     BLOCK CONTAINS 0
013100     RECORDING MODE IS F.
013200 01  REPORT-RECORD              PIC X(132).
013300
013400*    EJECT
013500 WORKING-STORAGE SECTION.
013600
013700 77  WS-GEO-CALL-COUNT           PIC 9(7) COMP VALUE 0.
013800*    FER0346 - RUNNING COUNT OF CALLS TO FERGEO1 (INIT/ADD/
013900*    FINL COMBINED), PRINTED ON THE RUN TOTALS FOOTER
014000 01  SYSTEM-DATE-AND-TIME.
014100     05  SYSTEM-DATE.
014200         10  SYSTEM-MONTH            PIC 9(2).
014300         10  FILLER                  PIC X.
014400         10  SYSTEM-DAY              PIC 9(2).
014500         10  FILLER                  PIC X.
014600         10  SYSTEM-YEAR             PIC 9(2).
014700
014800 01  WS-FIELDS.
014900     05  WS-FACFILE-STATUS       PIC X(2)  VALUE SPACES.
015000     05  WS-REQFILE-STATUS       PIC X(2)  VALUE SPACES.
015100     05  WS-QUOFILE-STATUS       PIC X(2)  VALUE SPACES.
015200     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.
015300     05  WS-FACET-EOF            PIC X     VALUE 'N'.
015400     05  WS-REQUEST-EOF          PIC X     VALUE 'N'.
015500     05  WS-PAGE-NUMBER          PIC 9(3)  COMP VALUE 0.
015600
015700**************************************************************
015800*  RUN TOTALS - ACCUMULATED ACROSS THE WHOLE RUN               *
015900**************************************************************
016000 01  WS-RUN-TOTALS.
016100     05  WS-REQUESTS-READ        PIC S9(7)   COMP-3 VALUE +0.
016200     05  WS-QUOTES-PRODUCED      PIC S9(7)   COMP-3 VALUE +0.
016300     05  WS-ERROR-COUNT          PIC S9(7)   COMP-3 VALUE +0.
016400     05  WS-TOTAL-HT-SUM         PIC S9(9)V99 COMP-3 VALUE +0.
016500     05  WS-VAT-SUM              PIC S9(9)V99 COMP-3 VALUE +0.
016600     05  WS-TOTAL-TTC-SUM        PIC S9(9)V99 COMP-3 VALUE +0.
016700     05  FILLER              PIC X(10) VALUE SPACES.
016800
016900**************************************************************
017000*  GEOMETRY CALL AREA - PASSED TO FERGEO1 ON EVERY CALL        *
017100**************************************************************
017200 01  WS-GEO-CONTROL-AREA.
017300     05  WS-GEO-FUNCTION         PIC X(4).
017400     05  FILLER                  PIC X(4)  VALUE SPACES.
017500
017600 01  WS-GEO-RESULT-AREA.
017700     05  WS-GEO-VOLUME-ML        PIC 9(6)V9(3).
017800     05  WS-GEO-DIM-1-MM         PIC S9(5)V9(3).
017900     05  WS-GEO-DIM-2-MM         PIC S9(5)V9(3).
018000     05  WS-GEO-DIM-3-MM         PIC S9(5)V9(3).
018100     05  FILLER                  PIC X(8)  VALUE SPACES.
018200
018300**************************************************************
018400*  PARAMETER TABLE AREA - BUILT ONCE BY FERPRM1                *
018500**************************************************************
018600 01  WS-PARM-TABLES-AREA.
018700     COPY PRMTBL1.
018800
018900*        *******************
019000*            report lines
019100*        *******************
019200 01  RPT-HEADER1.
019300     05  FILLER                     PIC X(40)
019400              VALUE 'FERSCH 3D - QUOTE REPORT      RUN DATE:'.
019500     05  RPT-MM                     PIC 99.
019600     05  FILLER                     PIC X     VALUE '/'.
019700     05  RPT-DD                     PIC 99.
019800     05  FILLER                     PIC X     VALUE '/'.
019900     05  RPT-YY                     PIC 99.
020000     05  FILLER                     PIC X(10) VALUE SPACES.
020100     05  FILLER                     PIC X(9)  VALUE '   PAGE: '.
020200     05  RPT-PAGE-NO                PIC ZZ9.
020300     05  FILLER                     PIC X(59) VALUE SPACES.
020400 01  RPT-HEADER2.
020500     05  FILLER PIC X(10) VALUE 'QUOTE-ID  '.
020600     05  FILLER PIC X     VALUE ' '.
020700     05  FILLER PIC X(15) VALUE 'MATERIAL       '.
020800     05  FILLER PIC X     VALUE ' '.
020900     05  FILLER PIC X(4)  VALUE ' QTY'.
021000     05  FILLER PIC X     VALUE ' '.
021100     05  FILLER PIC X(10) VALUE '    VOL-ML'.
021200     05  FILLER PIC X     VALUE ' '.
021300     05  FILLER PIC X(7)  VALUE 'TIME-MI'.
021400     05  FILLER PIC X     VALUE ' '.
021500     05  FILLER PIC X(10) VALUE '  PRICE-HT'.
021600     05  FILLER PIC X     VALUE ' '.
021700     05  FILLER PIC X(8)  VALUE '    PACK'.
021800     05  FILLER PIC X     VALUE ' '.
021900     05  FILLER PIC X(8)  VALUE '     BAG'.
022000     05  FILLER PIC X     VALUE ' '.
022100     05  FILLER PIC X(8)  VALUE '    SHIP'.
022200     05  FILLER PIC X     VALUE ' '.
022300     05  FILLER PIC X(10) VALUE '  TOTAL-HT'.
022400     05  FILLER PIC X     VALUE ' '.
022500     05  FILLER PIC X(10) VALUE '       VAT'.
022600     05  FILLER PIC X     VALUE ' '.
022700     05  FILLER PIC X(10) VALUE ' TOTAL-TTC'.
022800     05  FILLER PIC X     VALUE ' '.
022900     05  FILLER PIC X(1)  VALUE 'S'.
023000     05  FILLER PIC X(9)  VALUE SPACES.
023100 01  RPT-HEADER3.
023200     05  FILLER PIC X(131) VALUE ALL '-'.
023300     05  FILLER PIC X(1)   VALUE SPACES.
023400 01  RPT-DETAIL.
023500     05  RPT-QUOTE-ID           PIC X(10).
023600     05  FILLER                 PIC X     VALUE ' '.
023700     05  RPT-MATERIAL           PIC X(15).
023800     05  FILLER                 PIC X     VALUE ' '.
023900     05  RPT-QTY                PIC ZZZ9.
024000     05  FILLER                 PIC X     VALUE ' '.
024100     05  RPT-VOL-ML             PIC ZZZZZZ.999.
024200     05  FILLER                 PIC X     VALUE ' '.
024300     05  RPT-TIME-MIN           PIC ZZZZ9.9.
024400     05  FILLER                 PIC X     VALUE ' '.
024500     05  RPT-PRICE-HT           PIC ZZZZZZ9.99.
024600     05  FILLER                 PIC X     VALUE ' '.
024700     05  RPT-PACK               PIC ZZZZ9.99.
024800     05  FILLER                 PIC X     VALUE ' '.
024900     05  RPT-BAG                PIC ZZZZ9.99.
025000     05  FILLER                 PIC X     VALUE ' '.
025100     05  RPT-SHIP               PIC ZZZZ9.99.
025200     05  FILLER                 PIC X     VALUE ' '.
025300     05  RPT-TOTAL-HT           PIC ZZZZZZ9.99.
025400     05  FILLER                 PIC X     VALUE ' '.
025500     05  RPT-VAT                PIC ZZZZZZ9.99.
025600     05  FILLER                 PIC X     VALUE ' '.
025700     05  RPT-TOTAL-TTC          PIC ZZZZZZ9.99.
025800     05  FILLER                 PIC X     VALUE ' '.
025900     05  RPT-STATUS             PIC X(1).
026000     05  FILLER                 PIC X(9)  VALUE SPACES.
026100 01  RPT-TOTALS-HDR.
026200     05  FILLER PIC X(26) VALUE 'RUN TOTALS                '.
026300     05  FILLER PIC X(106) VALUE SPACES.
026400 01  RPT-TOTALS-DETAIL.
026500     05  FILLER              PIC XX       VALUE SPACES.
026600     05  RPT-TOTALS-TYPE     PIC X(15).
026700     05  FILLER              PIC X(4)     VALUE ':   '.
026800     05  RPT-TOTALS-ITEM1    PIC X(11).
026900     05  RPT-TOTALS-VALUE1   PIC ZZZ,ZZZ,ZZ9.
027000     05  RPT-TOTALS-VALUE1D  REDEFINES RPT-TOTALS-VALUE1
027100                             PIC ZZZZZZZZ.99.
027200     05  FILLER              PIC X(3)     VALUE SPACES.
027300     05  RPT-TOTALS-ITEM2    PIC X(11).
027400     05  RPT-TOTALS-VALUE2   PIC ZZZ,ZZZ,ZZ9.
027500     05  RPT-TOTALS-VALUE2D  REDEFINES RPT-TOTALS-VALUE2
027600                             PIC ZZZZZZZZ.99.
027700     05  FILLER              PIC X(3)     VALUE SPACES.
027800     05  RPT-TOTALS-ITEM3    PIC X(11).
027900     05  RPT-TOTALS-VALUE3   PIC ZZZ,ZZZ,ZZ9.
028000     05  RPT-TOTALS-VALUE3D  REDEFINES RPT-TOTALS-VALUE3
028100                             PIC ZZZZZZZZ.99.
028200     05  FILLER              PIC X(36)    VALUE SPACES.
028300 01  RPT-SPACES.
028400     05  FILLER              PIC X(132)   VALUE SPACES.
028500
028600*    EJECT
028700 PROCEDURE DIVISION.
028800**************************************************************
028900
029000 000-MAIN.
029100     ACCEPT SYSTEM-DATE FROM DATE.
029200     DISPLAY 'FERBAT1 STARTED DATE = ' SYSTEM-MONTH '/'
029300            SYSTEM-DAY '/' SYSTEM-YEAR '  (mm/dd/yy)'.
029400     PERFORM 900-OPEN-FILES.
029500     PERFORM 950-LOAD-PARAMETERS.
029600     PERFORM 800-INIT-REPORT.
029700     PERFORM 960-PRIME-FACET-READ.
029800     PERFORM 700-READ-REQUEST-FILE.
029900     PERFORM 100-PROCESS-REQUEST THROUGH 100-EXIT
030000             UNTIL WS-REQUEST-EOF = 'Y'.
030100     PERFORM 850-PRINT-RUN-TOTALS.
030200     PERFORM 905-CLOSE-FILES.
030300     GOBACK.
030400
030500 100-PROCESS-REQUEST.
030600     ADD +1 TO WS-REQUESTS-READ.
030700     IF RQ-PART-ID NOT = SPACES
030800         PERFORM 110-GET-PART-GEOMETRY THROUGH 110-EXIT.
030900     CALL 'FERQUO1' USING REQUEST-RECORD, QUOTE-RECORD,
031000             WS-PARM-TABLES-AREA.
031100     WRITE QUOTE-RECORD.
031200     ADD +1 TO WS-QUOTES-PRODUCED.
031300     IF QD-STATUS = 'E'
031400         ADD +1 TO WS-ERROR-COUNT.
031500     PERFORM 200-PRINT-DETAIL-LINE THROUGH 200-EXIT.
031600     PERFORM 250-ACCUMULATE-TOTALS THROUGH 250-EXIT.
031700     PERFORM 700-READ-REQUEST-FILE.
031800 100-EXIT.
031900     EXIT.
032000
032100 110-GET-PART-GEOMETRY.
032200*    FER0142 - MATCH THE REQUEST'S PART ID AGAINST THE FACET
032300*    FILE, WHICH IS SORTED BY PART ID.  EVERY FACET FOR THIS
032400*    PART IS CONSUMED BEFORE THE NEXT REQUEST IS PROCESSED.
032500*    FER0296 - A PART WITH NO MATCHING FACETS SIMPLY YIELDS
032600*    VOLUME 0 AND DIMENSIONS 0,0,0.
032700     MOVE 'INIT' TO WS-GEO-FUNCTION.
032800     CALL 'FERGEO1' USING WS-GEO-CONTROL-AREA, FACET-RECORD,
032900             WS-GEO-RESULT-AREA.
033000     ADD 1 TO WS-GEO-CALL-COUNT.
033100     PERFORM 120-CONSUME-ONE-FACET THROUGH 120-EXIT
033200             UNTIL WS-FACET-EOF = 'Y'
033300                OR FAC-PART-ID NOT = RQ-PART-ID.
033400     MOVE 'FINL' TO WS-GEO-FUNCTION.
033500     CALL 'FERGEO1' USING WS-GEO-CONTROL-AREA, FACET-RECORD,
033600             WS-GEO-RESULT-AREA.
033700     ADD 1 TO WS-GEO-CALL-COUNT.
033800     MOVE WS-GEO-VOLUME-ML TO RQ-VOLUME-ML.
033900     MOVE WS-GEO-DIM-1-MM  TO RQ-LARGEST-DIM-MM.
034000 110-EXIT.
034100     EXIT.
034200
034300 120-CONSUME-ONE-FACET.
034400     MOVE 'ADD ' TO WS-GEO-FUNCTION.
034500     CALL 'FERGEO1' USING WS-GEO-CONTROL-AREA, FACET-RECORD,
034600             WS-GEO-RESULT-AREA.
034700     ADD 1 TO WS-GEO-CALL-COUNT.
034800     PERFORM 720-READ-FACET-FILE.
034900 120-EXIT.
035000     EXIT.
035100
035200 200-PRINT-DETAIL-LINE.
035300     MOVE SPACES            TO RPT-DETAIL.
035400     MOVE RQ-QUOTE-ID        TO RPT-QUOTE-ID.
035500     MOVE RQ-MATERIAL        TO RPT-MATERIAL.
035600     MOVE RQ-QUANTITY        TO RPT-QTY.
035700     MOVE QD-VOLUME-SUPPORTS-ML TO RPT-VOL-ML.
035800     MOVE QD-PRINT-TIME-MIN  TO RPT-TIME-MIN.
035900     MOVE QD-PRICE-HT-PLATE  TO RPT-PRICE-HT.
036000     MOVE QD-PACKAGING-COST  TO RPT-PACK.
036100     MOVE QD-BAG-COST        TO RPT-BAG.
036200     MOVE QD-SHIPPING-COST   TO RPT-SHIP.
036300     MOVE QD-TOTAL-HT        TO RPT-TOTAL-HT.
036400     MOVE QD-VAT             TO RPT-VAT.
036500     MOVE QD-TOTAL-TTC       TO RPT-TOTAL-TTC.
036600     MOVE QD-STATUS          TO RPT-STATUS.
036700     WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1.
036800 200-EXIT.
036900     EXIT.
037000
037100 250-ACCUMULATE-TOTALS.
037200     ADD QD-TOTAL-HT  TO WS-TOTAL-HT-SUM.
037300     ADD QD-VAT       TO WS-VAT-SUM.
037400     ADD QD-TOTAL-TTC TO WS-TOTAL-TTC-SUM.
037500 250-EXIT.
037600     EXIT.
037700
037800 700-READ-REQUEST-FILE.
037900     READ REQUESTS-FILE
038000         AT END MOVE 'Y' TO WS-REQUEST-EOF.
038100     IF WS-REQFILE-STATUS = '00'
038200         CONTINUE
038300     ELSE IF WS-REQFILE-STATUS = '10'
038400         MOVE 'Y' TO WS-REQUEST-EOF
038500     ELSE
038600         DISPLAY 'FERBAT1 - REQUESTS FILE READ ERROR. RC: '
038700                 WS-REQFILE-STATUS
038800         MOVE 'Y' TO WS-REQUEST-EOF.
038900
039000 720-READ-FACET-FILE.
039100     READ FACETS-FILE
039200         AT END MOVE 'Y' TO WS-FACET-EOF.
039300     IF WS-FACFILE-STATUS = '00'
039400         CONTINUE
039500     ELSE IF WS-FACFILE-STATUS = '10'
039600         MOVE 'Y' TO WS-FACET-EOF
039700     ELSE
039800         DISPLAY 'FERBAT1 - FACETS FILE READ ERROR. RC: '
039900                 WS-FACFILE-STATUS
040000         MOVE 'Y' TO WS-FACET-EOF.
040100
040200 800-INIT-REPORT.
040300     MOVE SYSTEM-YEAR    TO RPT-YY.
040400     MOVE SYSTEM-MONTH   TO RPT-MM.
040500     MOVE SYSTEM-DAY     TO RPT-DD.
040600     ADD +1 TO WS-PAGE-NUMBER.
040700     MOVE WS-PAGE-NUMBER TO RPT-PAGE-NO.
040800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
040900     WRITE REPORT-RECORD FROM RPT-SPACES  AFTER 1.
041000     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.
041100     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.
041200
041300 850-PRINT-RUN-TOTALS.
041400     WRITE REPORT-RECORD FROM RPT-SPACES     AFTER 1.
041500     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 1.
041600     MOVE SPACES              TO RPT-TOTALS-DETAIL.
041700     MOVE 'Requests:      ' TO RPT-TOTALS-TYPE.
041800     MOVE '      Read:'      TO RPT-TOTALS-ITEM1.
041900     MOVE WS-REQUESTS-READ    TO RPT-TOTALS-VALUE1.
042000     MOVE '    Quoted:'      TO RPT-TOTALS-ITEM2.
042100     MOVE WS-QUOTES-PRODUCED  TO RPT-TOTALS-VALUE2.
042200     MOVE '    Errors:'      TO RPT-TOTALS-ITEM3.
042300     MOVE WS-ERROR-COUNT      TO RPT-TOTALS-VALUE3.
042400     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.
042500     MOVE SPACES              TO RPT-TOTALS-DETAIL.
042600     MOVE 'Amounts (EUR): ' TO RPT-TOTALS-TYPE.
042700     MOVE ' Total-HT:'      TO RPT-TOTALS-ITEM1.
042800     MOVE WS-TOTAL-HT-SUM     TO RPT-TOTALS-VALUE1D.
042900     MOVE '      VAT:'      TO RPT-TOTALS-ITEM2.
043000     MOVE WS-VAT-SUM          TO RPT-TOTALS-VALUE2D.
043100     MOVE 'Total-TTC:'      TO RPT-TOTALS-ITEM3.
043200     MOVE WS-TOTAL-TTC-SUM    TO RPT-TOTALS-VALUE3D.
043300     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.
043400     DISPLAY 'FERBAT1 - FERGEO1 CALLS THIS RUN: '
043500             WS-GEO-CALL-COUNT.
043600
043700 900-OPEN-FILES.
043800     OPEN INPUT  FACETS-FILE
043900          INPUT  REQUESTS-FILE
044000          OUTPUT QUOTES-FILE
044100          OUTPUT REPORT-FILE.
044200     IF WS-FACFILE-STATUS NOT = '00'
044300       DISPLAY 'ERROR OPENING FACETS FILE. RC:' WS-FACFILE-STATUS
044400       DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
044500       MOVE 16 TO RETURN-CODE
044600       MOVE 'Y' TO WS-REQUEST-EOF.
044700     IF WS-REQFILE-STATUS NOT = '00'
044800       DISPLAY 'ERROR OPENING REQUESTS FILE. RC:'
044900               WS-REQFILE-STATUS
045000       DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
045100       MOVE 16 TO RETURN-CODE
045200       MOVE 'Y' TO WS-REQUEST-EOF.
045300     IF WS-QUOFILE-STATUS NOT = '00'
045400       DISPLAY 'ERROR OPENING QUOTES FILE. RC:' WS-QUOFILE-STATUS
045500       DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
045600       MOVE 16 TO RETURN-CODE
045700       MOVE 'Y' TO WS-REQUEST-EOF.
045800     IF WS-REPORT-STATUS NOT = '00'
045900       DISPLAY 'ERROR OPENING REPORT FILE. RC:' WS-REPORT-STATUS
046000       DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
046100       MOVE 16 TO RETURN-CODE
046200       MOVE 'Y' TO WS-REQUEST-EOF.
046300
046400 905-CLOSE-FILES.
046500     CLOSE FACETS-FILE.
046600     CLOSE REQUESTS-FILE.
046700     CLOSE QUOTES-FILE.
046800     CLOSE REPORT-FILE.
046900
047000 950-LOAD-PARAMETERS.
047100*    FERPRM1 OPENS AND READS PARMFILE INTERNALLY AND RETURNS
047200*    THE FULLY-BUILT AND SORTED TABLE AREA
047300     CALL 'FERPRM1' USING WS-PARM-TABLES-AREA.
047400
047500 960-PRIME-FACET-READ.
047600     PERFORM 720-READ-FACET-FILE.
047700
047800* END OF PROGRAM FERBAT1
