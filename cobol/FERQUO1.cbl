000100 IDENTIFICATION DIVISION.
000200******************************************************
000300*  PROGRAM NAME: FERQUO1  VERSION 6                  *
000400*                                                    *
000500*  OBJECTIVES OF PROGRAM:                            *
000600*                                                    *
000700*       SUBROUTINE TO CALCULATE THE FULL COST         *
000800*       BREAKDOWN OF ONE QUOTE REQUEST - MATERIAL,   *
000900*       MACHINE, POST-TREATMENT, FINISHING, MARK-UP, *
001000*       PACKAGING, BAG, SHIPPING, VAT AND TOTALS.     *
001100*       CALLED BY FERBAT1 ONCE FOR EVERY QUOTE        *
001200*       REQUEST READ FROM THE REQUESTS FILE.          *
001300*    SKIP3
001400 PROGRAM-ID.             FERQUO1.
001500 AUTHOR.                 D A PRUITT.
001600     DATE-WRITTEN.       11/14/92.
001700     DATE-COMPILED.      CURRENT-DATE.
001800     INSTALLATION.       FERSCH 3D PRINT SVCS.
001900     SECURITY.           COMPANY CONFIDENTIAL - INTERNAL USE.
002000     REMARKS.
002100        PURPOSE.
002200        THIS PROGRAM IS DEFINED TO PRICE ONE QUOTE REQUEST
002300        AGAINST THE PARAMETER TABLES BUILT BY FERPRM1.  ALL
002400        EIGHTEEN PRICING STEPS OF THE QUOTE ENGINE ARE
002500        PERFORMED IN SEQUENCE, WITH TIER LOOK-UPS ON THE
002600        MARK-UP AND PACKAGING TABLES AND A TWO-METHOD
002700        MACHINE-TIME ESTIMATE (DIMENSION-BASED WHEN A
002800        LARGEST DIMENSION IS SUPPLIED, VOLUME-BASED
002900        OTHERWISE).  AN UNKNOWN MATERIAL NAME IS THE ONLY
003000        CONDITION THAT FLAGS THE QUOTE AS AN ERROR.
003100*    SKIP3
003200*---------------------------------------------------*
003300*  CHANGE ACTIVITY                                   *
003400*---------------------------------------------------*
003500*  YYMMDD  BY    TICKET   DESCRIPTION                *
003600*  921114  DAP   INITIAL  ORIGINAL PROGRAM           *             INITIAL
003700*  930602  DAP   FER0116  PACKAGING TIER LOOK-UP      *
003800*                         ADDED (STEP 12)             *
003900*  940128  MTD   FER0133  DIMENSION-BASED MACHINE     *
004000*                         TIME METHOD ADDED - USED    *
004100*                         WHEN LARGEST-DIM IS KNOWN   *
004200*  950809  RJF   FER0159  UNKNOWN PIECE-TYPE NOW      *
004300*                         DEFAULTS FACTOR 1.0 RATHER  *
004400*                         THAN REJECTING THE REQUEST  *
004500*  960322  RJF   FER0168  UNKNOWN TYPOLOGY DEFAULTS   *
004600*                         BAG PRICE 0.00, SAME REASON *
004700*  970905  DAP   FER0198  SHIPPING CODE OTHER THAN 'L'*
004800*                         NOW TREATED AS PICKUP       *
004900*                         (WAS REJECTED BEFORE)       *
005000*  981126  MTD   FER0233  Y2K REVIEW - NO DATE FIELDS *
005100*                         IN THIS PROGRAM, SIGNED OFF *
005200*  991015  MTD   FER0248  ROUNDING RULE CLARIFIED -   *
005300*                         VAT NOW COMPUTED ON THE     *
005400*                         ROUNDED TOTAL-HT, NOT THE   *
005500*                         UNROUNDED INTERMEDIATE      *
005600*  041130  DAP   FER0304  QUANTITY LESS THAN ONE NOW  *
005700*                         FORCED TO ONE INSTEAD OF    *
005800*                         BEING RETURNED AS AN ERROR  *
005900*  070620  RJF   FER0341  PRINT-TIME-MIN OUTPUT FIELD *
006000*                         ADDED FOR THE QUOTE REPORT  *
006100*  070718  TKM   FER0342  WS-EFF-VOL/WS-VOL-SUP        *
006200*                         WIDENED TO 10 INTEGER DIGITS*
006300*                         - LARGE VOLUME/QUANTITY      *
006400*                         REQUESTS WERE OVERFLOWING    *
006500*                         THE OLD 9(9) RECEIVER        *
006600*---------------------------------------------------*
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.        IBM-370.
007000 OBJECT-COMPUTER.        IBM-370.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     UPSI-9 ON STATUS IS WS-TRACE-ON
007400            OFF STATUS IS WS-TRACE-OFF.
007500 INPUT-OUTPUT SECTION.
007600*    EJECT
007700 DATA DIVISION.
007800 WORKING-STORAGE SECTION.
007900
008000 77  WS-QUOTE-CALL-COUNT         PIC 9(7) COMP VALUE 0.
008100*    FER0342 - RUNNING COUNT OF REQUESTS PRICED SINCE PROGRAM
008200*    LOAD, DISPLAYED ON THE UPSI-9 TRACE LINE ONLY
008300 01  WS-PROGRAM-STATUS           PIC X(30) VALUE SPACES.
008400
008500**************************************************************
008600*  WORK FIELDS - QUANTITY, VOLUMES, INTERMEDIATE COSTS        *
008700**************************************************************
008800 01  WS-WORK-FIELDS.
008900     05  WS-QUANTITY             PIC 9(4)         COMP.
009000*    FER0342 - WIDENED FROM 9(9)V9(3) - RQ-VOLUME-ML AT ITS
009100*    OUTER LIMIT TIMES RQ-QUANTITY AT ITS OUTER LIMIT NEEDS
009200*    TEN INTEGER DIGITS, NOT NINE
009300     05  WS-EFF-VOL              PIC 9(10)V9(3)   COMP-3.
009400     05  WS-VOL-SUP              PIC 9(10)V9(3)   COMP-3.
009500     05  WS-SUPPORT-PCT          PIC 9(3)V99.
009600     05  WS-TYPE-FACTOR          PIC 9(2)V9(4).
009700     05  WS-PRICE-PER-ML         PIC 9(3)V9(4).
009800     05  WS-PRINT-SPEED-TENTHS   PIC 9(3)V9.
009900     05  WS-SPEED-MM-S           PIC 9(3)V9(4)    COMP-3.
010000     05  WS-TIME-SECONDS         PIC 9(9)V9(4)    COMP-3.
010100     05  WS-HOURS                PIC 9(5)V9(6)    COMP-3.
010200     05  WS-MATERIAL-COST-4      PIC 9(9)V9(4)    COMP-3.
010300     05  WS-MACHINE-COST-4       PIC 9(9)V9(4)    COMP-3.
010400     05  WS-BASE-COST-4          PIC 9(9)V9(4)    COMP-3.
010500     05  WS-POST-COST-4          PIC 9(9)V9(4)    COMP-3.
010600     05  WS-FINISH-COST-4        PIC 9(9)V9(4)    COMP-3.
010700     05  WS-CBM-4                PIC 9(9)V9(4)    COMP-3.
010800     05  WS-BAG-PRICE            PIC 9(3)V99.
010900     05  WS-MARKUP-FACTOR        PIC 9(2)V9(4).
011000     05  WS-PACKAGE-PRICE        PIC 9(3)V99.
011100     05  FILLER                  PIC X(6)  VALUE SPACES.
011200
011300**************************************************************
011400*  MATERIAL / PIECE-TYPE / TYPOLOGY TABLE SEARCH SWITCHES     *
011500**************************************************************
011600 01  WS-SWITCHES.
011700     05  WS-MAT-FOUND-SW         PIC X VALUE 'N'.
011800         88  WS-MAT-FOUND               VALUE 'Y'.
011900     05  WS-TP-FOUND-SW          PIC X VALUE 'N'.
012000         88  WS-TP-FOUND                VALUE 'Y'.
012100     05  WS-TY-FOUND-SW          PIC X VALUE 'N'.
012200         88  WS-TY-FOUND                VALUE 'Y'.
012300     05  WS-MK-FOUND-SW          PIC X VALUE 'N'.
012400         88  WS-MK-FOUND                VALUE 'Y'.
012500     05  WS-PK-FOUND-SW          PIC X VALUE 'N'.
012600         88  WS-PK-FOUND                VALUE 'Y'.
012700     05  FILLER                  PIC X(6)  VALUE SPACES.
012800
012900 01  WS-SEARCH-SUB               PIC 9(3) COMP.
013000
013100**************************************************************
013200*  DEBUG TRACE / EDIT FIELDS - DISPLAYED WHEN UPSI-9 IS ON    *
013300*  (SET BY OPERATOR AT JCL EXECUTE TIME FOR PRICING TRACING)  *
013400**************************************************************
013500 01  WS-DEBUG-EDIT-FIELDS.
013600     05  WS-EDIT-TOTAL-HT        PIC ZZZ,ZZZ,ZZ9.
013700     05  WS-EDIT-TOTAL-HT-D REDEFINES WS-EDIT-TOTAL-HT
013800                                  PIC ZZZZZZZZ.99.
013900     05  WS-EDIT-VAT              PIC ZZZ,ZZZ,ZZ9.
014000     05  WS-EDIT-VAT-D REDEFINES WS-EDIT-VAT
014100                                  PIC ZZZZZZZZ.99.
014200     05  WS-EDIT-MARKUP           PIC Z9.9999.
014300     05  WS-EDIT-MARKUP-D REDEFINES WS-EDIT-MARKUP
014400                                  PIC X(7).
014500     05  FILLER                   PIC X(6)  VALUE SPACES.
014600
014700 01  XX-WORKING-STORAGE-END      PIC X(50) VALUE
014800         '************END  WORKING STORAGE *****************'.
014900
015000*    EJECT
015100 LINKAGE SECTION.
015200
015300 COPY QREQREC1
015400     REPLACING ==FER-QUOTE-REQUEST-RECORD== BY
015500               ==LK-QUOTE-REQUEST-RECORD==.
015600
015700 01  LK-QUOTE-DETAIL-RECORD.
015800     COPY QDETREC1.
015900
016000 01  LK-PARM-TABLES-AREA.
016100     COPY PRMTBL1.
016200
016300**************************************************************
016400 PROCEDURE DIVISION USING LK-QUOTE-REQUEST-RECORD,
016500                           LK-QUOTE-DETAIL-RECORD,
016600                           LK-PARM-TABLES-AREA.
016700**************************************************************
016800
016900 000-MAIN.
017000     ADD 1 TO WS-QUOTE-CALL-COUNT.
017100     MOVE 'QUOTE CALCULATION STARTED' TO WS-PROGRAM-STATUS.
017200     PERFORM 050-EDIT-REQUEST THRU 050-EXIT.
017300     IF WS-MAT-FOUND
017400         PERFORM 100-EFFECTIVE-VOLUME THRU 100-EXIT
017500         PERFORM 150-SUPPORT-VOLUME THRU 150-EXIT
017600         PERFORM 200-MATERIAL-COST THRU 200-EXIT
017700         PERFORM 300-MACHINE-TIME THRU 300-EXIT
017800         PERFORM 350-MACHINE-COST THRU 350-EXIT
017900         PERFORM 400-BASE-AND-SURCHARGES THRU 400-EXIT
018000         PERFORM 500-MARKUP-LOOKUP THRU 500-EXIT
018100         PERFORM 550-PACKAGING-LOOKUP THRU 550-EXIT
018200         PERFORM 600-BAG-AND-SHIPPING THRU 600-EXIT
018300         PERFORM 700-TOTALS-AND-VAT THRU 700-EXIT
018400         PERFORM 750-PRINT-TIME THRU 750-EXIT
018500         MOVE 'O' TO QD-STATUS.
018600     IF NOT WS-MAT-FOUND
018700         PERFORM 900-ZERO-QUOTE THRU 900-EXIT
018800         MOVE 'E' TO QD-STATUS.
018900     MOVE RQ-QUOTE-ID TO QD-QUOTE-ID.
019000     MOVE 'QUOTE CALCULATION ENDED' TO WS-PROGRAM-STATUS.
019100     GOBACK.
019200
019300 050-EDIT-REQUEST.
019400*    FER0304 - QUANTITY LESS THAN 1 IS FORCED TO 1
019500     MOVE RQ-QUANTITY TO WS-QUANTITY.
019600     IF WS-QUANTITY < 1
019700         MOVE 1 TO WS-QUANTITY.
019800*    LOOK UP THE MATERIAL - UNKNOWN NAME IS THE ERROR CONDITION
019900     MOVE 'N' TO WS-MAT-FOUND-SW.
020000     IF FER-MAT-TABLE-COUNT > 0
020100         PERFORM 060-SEARCH-MATERIAL THRU 060-EXIT
020200             VARYING WS-SEARCH-SUB FROM 1 BY 1
020300                 UNTIL WS-SEARCH-SUB > FER-MAT-TABLE-COUNT.
020400 050-EXIT.
020500     EXIT.
020600
020700 060-SEARCH-MATERIAL.
020800     IF FER-MAT-TBL-NAME(WS-SEARCH-SUB) = RQ-MATERIAL
020900         MOVE 'Y' TO WS-MAT-FOUND-SW
021000         MOVE FER-MAT-TBL-PRICE-ML(WS-SEARCH-SUB)
021100                 TO WS-PRICE-PER-ML
021200         MOVE FER-MAT-TBL-SUPPORT-PCT(WS-SEARCH-SUB)
021300                 TO WS-SUPPORT-PCT
021400         MOVE FER-MAT-TBL-PRT-SPEED(WS-SEARCH-SUB)
021500                 TO WS-PRINT-SPEED-TENTHS
021600         MOVE FER-MAT-TABLE-COUNT TO WS-SEARCH-SUB.
021700 060-EXIT.
021800     EXIT.
021900
022000 100-EFFECTIVE-VOLUME.
022100*    STEP 1 - EFF-VOL = VOLUME * QUANTITY
022200     COMPUTE WS-EFF-VOL ROUNDED =
022300             RQ-VOLUME-ML * WS-QUANTITY.
022400 100-EXIT.
022500     EXIT.
022600
022700 150-SUPPORT-VOLUME.
022800*    STEP 2 - VOL-SUP = EFF-VOL * (1 + SUPPORT-PCT / 100)
022900     COMPUTE WS-VOL-SUP ROUNDED =
023000             WS-EFF-VOL * (1 + (WS-SUPPORT-PCT / 100)).
023100 150-EXIT.
023200     EXIT.
023300
023400 200-MATERIAL-COST.
023500*    STEP 3 - LOOK UP THE PIECE TYPE, DEFAULT FACTOR 1.0000
023600*    IF THE PIECE-TYPE NAME IS NOT ON THE TABLE (FER0159)
023700     MOVE 1.0000 TO WS-TYPE-FACTOR.
023800     MOVE 'N' TO WS-TP-FOUND-SW.
023900     IF FER-TP-TABLE-COUNT > 0
024000         PERFORM 210-SEARCH-PIECE-TYPE THRU 210-EXIT
024100             VARYING WS-SEARCH-SUB FROM 1 BY 1
024200                 UNTIL WS-SEARCH-SUB > FER-TP-TABLE-COUNT.
024300     COMPUTE WS-MATERIAL-COST-4 ROUNDED =
024400             WS-VOL-SUP * WS-PRICE-PER-ML * WS-TYPE-FACTOR.
024500 200-EXIT.
024600     EXIT.
024700
024800 210-SEARCH-PIECE-TYPE.
024900     IF FER-TP-TBL-NAME(WS-SEARCH-SUB) = RQ-TYPE-PIECE
025000         MOVE 'Y' TO WS-TP-FOUND-SW
025100         MOVE FER-TP-TBL-FACTOR(WS-SEARCH-SUB) TO WS-TYPE-FACTOR
025200         MOVE FER-TP-TABLE-COUNT TO WS-SEARCH-SUB.
025300 210-EXIT.
025400     EXIT.
025500
025600 300-MACHINE-TIME.
025700*    STEP 4 - TWO METHODS.  IF A LARGEST DIMENSION WAS SUPPLIED
025800*    ON THE REQUEST (> 0), USE THE DIMENSION-BASED METHOD;
025900*    OTHERWISE FALL BACK TO THE VOLUME-BASED METHOD (FER0133)
026000     IF RQ-LARGEST-DIM-MM > 0
026100         PERFORM 310-DIMENSION-BASED-TIME THRU 310-EXIT
026200         GO TO 300-EXIT.
026300     PERFORM 320-VOLUME-BASED-TIME THRU 320-EXIT.
026400 300-EXIT.
026500     EXIT.
026600
026700 310-DIMENSION-BASED-TIME.
026800     MOVE 1.0 TO WS-SPEED-MM-S.
026900     IF WS-PRINT-SPEED-TENTHS > 0
027000         COMPUTE WS-SPEED-MM-S ROUNDED =
027100                 WS-PRINT-SPEED-TENTHS / 10.
027200     COMPUTE WS-TIME-SECONDS ROUNDED =
027300             (RQ-LARGEST-DIM-MM *
027400              FER-GL-TIME-FACTOR OF LK-PARM-TABLES-AREA)
027500                 / WS-SPEED-MM-S.
027600     COMPUTE WS-HOURS ROUNDED = WS-TIME-SECONDS / 3600.
027700 310-EXIT.
027800     EXIT.
027900
028000 320-VOLUME-BASED-TIME.
028100     COMPUTE WS-HOURS ROUNDED =
028200             WS-VOL-SUP *
028300             FER-GL-MACHINE-TM-PER-ML OF LK-PARM-TABLES-AREA *
028400             WS-TYPE-FACTOR.
028500 320-EXIT.
028600     EXIT.
028700
028800 350-MACHINE-COST.
028900*    STEP 5 - MACHINE-COST = HOURS * MACHINE-HOUR-RATE
029000     COMPUTE WS-MACHINE-COST-4 ROUNDED =
029100             WS-HOURS *
029200             FER-GL-MACHINE-HOUR-RATE OF LK-PARM-TABLES-AREA.
029300 350-EXIT.
029400     EXIT.
029500
029600 400-BASE-AND-SURCHARGES.
029700*    STEPS 6-9 - BASE, POST-TREATMENT, FINISHING, COST BEFORE
029800*    MARK-UP.  PAINTING IS A PERMANENT ZERO AND IS NOT ADDED.
029900     COMPUTE WS-BASE-COST-4 ROUNDED =
030000             WS-MATERIAL-COST-4 + WS-MACHINE-COST-4.
030100     COMPUTE WS-POST-COST-4 ROUNDED =
030200             WS-BASE-COST-4 *
030300             FER-GL-POST-RATE OF LK-PARM-TABLES-AREA.
030400     COMPUTE WS-FINISH-COST-4 ROUNDED =
030500             WS-BASE-COST-4 *
030600             FER-GL-FINISH-RATE OF LK-PARM-TABLES-AREA.
030700     COMPUTE WS-CBM-4 ROUNDED =
030800             WS-BASE-COST-4 + WS-POST-COST-4 + WS-FINISH-COST-4.
030900 400-EXIT.
031000     EXIT.
031100
031200 500-MARKUP-LOOKUP.
031300*    STEP 10 - HIGHEST TIER WHOSE ML-MIN <= EFF-VOL (NOT
031400*    VOL-SUP).  TABLE IS LOADED IN ASCENDING ML-MIN ORDER BY
031500*    FERPRM1, SO THE LAST QUALIFYING ENTRY IS THE ANSWER.
031600     MOVE 1.0000 TO WS-MARKUP-FACTOR.
031700     MOVE 'N' TO WS-MK-FOUND-SW.
031800     IF FER-MK-TABLE-COUNT > 0
031900         PERFORM 510-SEARCH-MARKUP-TIER THRU 510-EXIT
032000             VARYING WS-SEARCH-SUB FROM 1 BY 1
032100                 UNTIL WS-SEARCH-SUB > FER-MK-TABLE-COUNT.
032200 500-EXIT.
032300     EXIT.
032400
032500 510-SEARCH-MARKUP-TIER.
032600     IF FER-MK-TBL-ML-MIN(WS-SEARCH-SUB) NOT > WS-EFF-VOL
032700         MOVE 'Y' TO WS-MK-FOUND-SW
032800         MOVE FER-MK-TBL-FACTOR(WS-SEARCH-SUB)
032900                 TO WS-MARKUP-FACTOR.
033000 510-EXIT.
033100     EXIT.
033200
033300 550-PACKAGING-LOOKUP.
033400*    STEP 12 - SAME LOOK-UP RULE AS THE MARK-UP TIER, BUT
033500*    DEFAULTS TO 0.00 BELOW THE LOWEST TIER
033600     MOVE 0.00 TO WS-PACKAGE-PRICE.
033700     MOVE 'N' TO WS-PK-FOUND-SW.
033800     IF FER-PK-TABLE-COUNT > 0
033900         PERFORM 560-SEARCH-PACKAGE-TIER THRU 560-EXIT
034000             VARYING WS-SEARCH-SUB FROM 1 BY 1
034100                 UNTIL WS-SEARCH-SUB > FER-PK-TABLE-COUNT.
034200 550-EXIT.
034300     EXIT.
034400
034500 560-SEARCH-PACKAGE-TIER.
034600     IF FER-PK-TBL-ML-MIN(WS-SEARCH-SUB) NOT > WS-EFF-VOL
034700         MOVE 'Y' TO WS-PK-FOUND-SW
034800         MOVE FER-PK-TBL-PRICE(WS-SEARCH-SUB)
034900                 TO WS-PACKAGE-PRICE.
035000 560-EXIT.
035100     EXIT.
035200
035300 600-BAG-AND-SHIPPING.
035400*    STEP 11 AND 13-14 - PRICE PER PLATE, BAG COST, SHIPPING
035500     COMPUTE QD-MARKUP-FACTOR = WS-MARKUP-FACTOR.
035600     COMPUTE QD-PRICE-HT-PLATE ROUNDED =
035700             WS-CBM-4 * WS-MARKUP-FACTOR.
035800     MOVE 0.00 TO WS-BAG-PRICE.
035900     MOVE 'N' TO WS-TY-FOUND-SW.
036000     IF FER-TY-TABLE-COUNT > 0
036100         PERFORM 610-SEARCH-TYPOLOGY THRU 610-EXIT
036200             VARYING WS-SEARCH-SUB FROM 1 BY 1
036300                 UNTIL WS-SEARCH-SUB > FER-TY-TABLE-COUNT.
036400     COMPUTE QD-BAG-COST ROUNDED = WS-BAG-PRICE * WS-QUANTITY.
036500     MOVE FER-GL-SHIP-RETRAIT OF LK-PARM-TABLES-AREA
036600             TO QD-SHIPPING-COST.
036700     IF RQ-SHIPPING = 'L'
036800         MOVE FER-GL-SHIP-DELIVERY OF LK-PARM-TABLES-AREA
036900                 TO QD-SHIPPING-COST.
037000     COMPUTE QD-PACKAGING-COST ROUNDED = WS-PACKAGE-PRICE.
037100 600-EXIT.
037200     EXIT.
037300
037400 610-SEARCH-TYPOLOGY.
037500     IF FER-TY-TBL-NAME(WS-SEARCH-SUB) = RQ-TYPOLOGY
037600         MOVE 'Y' TO WS-TY-FOUND-SW
037700         MOVE FER-TY-TBL-BAG-PRICE(WS-SEARCH-SUB) TO WS-BAG-PRICE
037800         MOVE FER-TY-TABLE-COUNT TO WS-SEARCH-SUB.
037900 610-EXIT.
038000     EXIT.
038100
038200 700-TOTALS-AND-VAT.
038300*    STEPS 15-17 - VAT IS COMPUTED ON THE ALREADY-ROUNDED
038400*    TOTAL-HT, NOT THE UNROUNDED INTERMEDIATE (FER0248)
038500     COMPUTE QD-TOTAL-HT ROUNDED =
038600             QD-PRICE-HT-PLATE + QD-PACKAGING-COST +
038700             QD-BAG-COST + QD-SHIPPING-COST.
038800     COMPUTE QD-VAT ROUNDED =
038900             QD-TOTAL-HT *
039000             FER-GL-TVA-RATE OF LK-PARM-TABLES-AREA.
039100     COMPUTE QD-TOTAL-TTC ROUNDED = QD-TOTAL-HT + QD-VAT.
039200*    FER0248 FOLLOW-UP - EVERY 4-DECIMAL WORK FIELD IS ROUNDED
039300*    HALF-UP TO THE 2-DECIMAL OUTPUT FIELD, NOT JUST MOVED
039400     COMPUTE QD-MATERIAL-COST ROUNDED = WS-MATERIAL-COST-4.
039500     COMPUTE QD-MACHINE-COST  ROUNDED = WS-MACHINE-COST-4.
039600     COMPUTE QD-BASE-COST     ROUNDED = WS-BASE-COST-4.
039700     COMPUTE QD-POST-COST     ROUNDED = WS-POST-COST-4.
039800     COMPUTE QD-FINISH-COST   ROUNDED = WS-FINISH-COST-4.
039900     COMPUTE QD-COST-BEFORE-MARKUP ROUNDED = WS-CBM-4.
040000     MOVE WS-VOL-SUP         TO QD-VOLUME-SUPPORTS-ML.
040100     IF WS-TRACE-ON
040200         PERFORM 710-DISPLAY-TRACE THRU 710-EXIT.
040300 700-EXIT.
040400     EXIT.
040500
040600 710-DISPLAY-TRACE.
040700*    FER0198 FOLLOW-UP - OPERATOR TRACE FOR PRICING DESK
040800*    QUESTIONS, TURNED ON BY THE UPSI-9 JCL PARM
040900     MOVE QD-TOTAL-HT TO WS-EDIT-TOTAL-HT-D.
041000     MOVE QD-VAT      TO WS-EDIT-VAT-D.
041100     MOVE WS-MARKUP-FACTOR TO WS-EDIT-MARKUP.
041200     DISPLAY 'FERQUO1 TRACE - QUOTE ' RQ-QUOTE-ID
041300             ' TOTAL-HT ' WS-EDIT-TOTAL-HT-D
041400             ' VAT ' WS-EDIT-VAT-D
041500             ' MARKUP ' WS-EDIT-MARKUP
041600             ' QUOTE-NO ' WS-QUOTE-CALL-COUNT.
041700 710-EXIT.
041800     EXIT.
041900
042000 750-PRINT-TIME.
042100*    STEP 18 - MINUTES REPORTED TO ONE DECIMAL
042200     COMPUTE QD-PRINT-TIME-MIN ROUNDED = WS-HOURS * 60.
042300 750-EXIT.
042400     EXIT.
042500
042600 900-ZERO-QUOTE.
042700*    UNKNOWN MATERIAL - EVERY AMOUNT FIELD STAYS AT ZERO
042800     MOVE 0 TO QD-MATERIAL-COST      QD-MACHINE-COST
042900               QD-BASE-COST          QD-POST-COST
043000               QD-FINISH-COST        QD-COST-BEFORE-MARKUP
043100               QD-MARKUP-FACTOR      QD-PRICE-HT-PLATE
043200               QD-PACKAGING-COST     QD-BAG-COST
043300               QD-SHIPPING-COST      QD-TOTAL-HT
043400               QD-VAT                QD-TOTAL-TTC
043500               QD-VOLUME-SUPPORTS-ML QD-PRINT-TIME-MIN.
043600 900-EXIT.
043700     EXIT.
043800
043900*  END OF PROGRAM FERQUO1
