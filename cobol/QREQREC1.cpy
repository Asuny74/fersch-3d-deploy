000100******************************************************************
000200*  QUOTE REQUEST RECORD BUFFER                                  *
000300******************************************************************
000400 01  FER-QUOTE-REQUEST-RECORD.
000500     05  RQ-QUOTE-ID                 PIC X(10).
000600     05  RQ-PART-ID                  PIC X(10).
000700     05  RQ-VOLUME-ML                PIC 9(6)V9(3).
000800     05  RQ-LARGEST-DIM-MM           PIC 9(5)V99.
000900     05  RQ-MATERIAL                 PIC X(20).
001000     05  RQ-TYPE-PIECE               PIC X(25).
001100     05  RQ-TYPOLOGY                 PIC X(20).
001200     05  RQ-QUANTITY                 PIC 9(4).
001300     05  RQ-SHIPPING                 PIC X(1).
001400     05  FILLER                      PIC X(4).
