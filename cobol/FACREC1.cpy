000100******************************************************************
000200*  FACET RECORD BUFFER                                          *
000300*  ONE TRIANGULAR FACET.  FAC-COORD-TABLE REDEFINES THE THREE    *
000400*  VERTEX GROUPS AS A 9-ELEMENT TABLE SO THE VOLUME/BOUNDING     *
000500*  BOX SUBROUTINE CAN WALK ALL NINE COORDINATES IN ONE LOOP.     *
000600******************************************************************
000700 01  FER-FACET-RECORD.
000800     05  FAC-PART-ID                 PIC X(10).
000900     05  FAC-ALL-VERTICES.
001000         10  FAC-VERTEX-1.
001100             15  FAC-V1-X             PIC S9(5)V9(3).
001200             15  FAC-V1-Y             PIC S9(5)V9(3).
001300             15  FAC-V1-Z             PIC S9(5)V9(3).
001400         10  FAC-VERTEX-2.
001500             15  FAC-V2-X             PIC S9(5)V9(3).
001600             15  FAC-V2-Y             PIC S9(5)V9(3).
001700             15  FAC-V2-Z             PIC S9(5)V9(3).
001800         10  FAC-VERTEX-3.
001900             15  FAC-V3-X             PIC S9(5)V9(3).
002000             15  FAC-V3-Y             PIC S9(5)V9(3).
002100             15  FAC-V3-Z             PIC S9(5)V9(3).
002200     05  FAC-COORD-TABLE REDEFINES FAC-ALL-VERTICES.
002300         10  FAC-COORD               PIC S9(5)V9(3)
002400                                      OCCURS 9 TIMES.
002500     05  FILLER                      PIC X(8).
