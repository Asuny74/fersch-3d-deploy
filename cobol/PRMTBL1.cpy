000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = PRMTBL1                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = FERSCH 3D QUOTE BATCH -                     *
000600*                     PRICING PARAMETER TABLES AREA              *
000700*                                                                *
000800*  @BANNER_START                                                 *
000900*  Fersch 3D Print Services - Batch Systems                      *
001000*  @BANNER_END                                                   *
001100*                                                                *
001200* FUNCTION =                                                     *
001300*      THIS AREA IS BUILT ONCE BY FERPRM1 FROM THE PARAMETER     *
001400*      FILE AND PASSED ON EVERY CALL TO FERQUO1 SO THE PRICING   *
001500*      ENGINE NEVER TOUCHES THE PARAMETER FILE ITSELF.           *
001600*----------------------------------------------------------------*
001700*                                                                *
001800* CHANGE ACTIVITY :                                              *
001900*   PN= REASON YYMMDD PGMR   : REMARKS                           *
002000*   D0= INITIAL 930615 RJF   : INITIAL PARAMETER TABLE AREA      *
002100*                                                                *
002200******************************************************************
002300     05  FER-MAT-TABLE-COUNT         PIC 9(3) COMP.
002400     05  FER-MAT-TABLE OCCURS 50 TIMES
002500                       INDEXED BY FER-MAT-IDX.
002600         10  FER-MAT-TBL-NAME         PIC X(20).
002700         10  FER-MAT-TBL-PRICE-ML     PIC 9(3)V9(4).
002800         10  FER-MAT-TBL-SUPPORT-PCT  PIC 9(3)V99.
002900         10  FER-MAT-TBL-PRT-SPEED    PIC 9(3)V9.
003000     05  FER-TP-TABLE-COUNT          PIC 9(3) COMP.
003100     05  FER-TP-TABLE OCCURS 50 TIMES
003200                      INDEXED BY FER-TP-IDX.
003300         10  FER-TP-TBL-NAME          PIC X(25).
003400         10  FER-TP-TBL-FACTOR        PIC 9(2)V9(4).
003500     05  FER-TY-TABLE-COUNT          PIC 9(3) COMP.
003600     05  FER-TY-TABLE OCCURS 50 TIMES
003700                      INDEXED BY FER-TY-IDX.
003800         10  FER-TY-TBL-NAME          PIC X(20).
003900         10  FER-TY-TBL-BAG-PRICE     PIC 9(3)V99.
004000     05  FER-MK-TABLE-COUNT          PIC 9(3) COMP.
004100     05  FER-MK-TABLE OCCURS 20 TIMES
004200                      INDEXED BY FER-MK-IDX.
004300         10  FER-MK-TBL-ML-MIN        PIC 9(6)V9(3).
004400         10  FER-MK-TBL-FACTOR        PIC 9(2)V9(4).
004500     05  FER-PK-TABLE-COUNT          PIC 9(3) COMP.
004600     05  FER-PK-TABLE OCCURS 20 TIMES
004700                      INDEXED BY FER-PK-IDX.
004800         10  FER-PK-TBL-ML-MIN        PIC 9(6)V9(3).
004900         10  FER-PK-TBL-PRICE         PIC 9(3)V99.
005000     05  FER-GLOBAL-RATES.
005100         10  FER-GL-POST-RATE         PIC V9(4).
005200         10  FER-GL-FINISH-RATE       PIC V9(4).
005300         10  FER-GL-TVA-RATE          PIC V9(4).
005400         10  FER-GL-MACHINE-HOUR-RATE PIC 9(3)V99.
005500         10  FER-GL-MACHINE-TM-PER-ML PIC 9V9(4).
005600         10  FER-GL-SHIP-RETRAIT      PIC 9(3)V99.
005700         10  FER-GL-SHIP-DELIVERY     PIC 9(3)V99.
005800         10  FER-GL-TIME-FACTOR       PIC 9(2)V9(2).
005900         10  FILLER                   PIC X(4).
